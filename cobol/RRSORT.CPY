000100******************************************************************
000200*  RRSORT  -  RESULTADO DEL SORTEO DIARIO, UN REGISTRO POR
000300*  FECHA (LLAVE LOGICA = SOR-FECHA)
000400*  SOR-ESTADO:  C = COMPLETADO   P = PENDIENTE/SIN PARTICIPANTES
000500*  10/06/2011 HTPZ 326920 - AGREGA VISTA SOR-FECHA-R Y 88 DE     *
000600*  SIN ELEGIBLES; AMPLIA EL FILLER DE COLA                       *
000700******************************************************************
000800 01  REG-RRSORT.
000900     02  SOR-FECHA                   PIC X(10).
001000     02  SOR-FECHA-R REDEFINES SOR-FECHA.
001100         04  SOR-FA-ANO              PIC X(04).
001200         04  FILLER                  PIC X(01).
001300         04  SOR-FA-MES              PIC X(02).
001400         04  FILLER                  PIC X(01).
001500         04  SOR-FA-DIA              PIC X(02).
001600     02  SOR-TOT-RECIBOS             PIC 9(07).
001700         88  SOR-SIN-ELEGIBLES              VALUE 0.
001800     02  SOR-TOT-MONTO               PIC S9(09)V99.
001900     02  SOR-GAN-REC-ID              PIC X(08).
002000     02  SOR-GAN-CLI-ID              PIC X(08).
002100     02  SOR-GAN-TEL                 PIC X(15).
002200     02  SOR-PREMIO                  PIC S9(07)V99.
002300     02  SOR-ESTADO                  PIC X(01).
002400         88  SOR-COMPLETADO                 VALUE 'C'.
002500         88  SOR-PENDIENTE                  VALUE 'P'.
002600     02  FILLER                      PIC X(45).
