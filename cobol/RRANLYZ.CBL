000100******************************************************************
000200* FECHA       : 09/10/1988                                       *
000300* PROGRAMADOR : HECTOR TOC PEREZ (HTPZ)                          *
000400* APLICACION  : RECIBOS-PREMIO                                   *
000500* PROGRAMA    : RRANLYZ                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ULTIMO PASO DEL LOTE.  LEE LOS MAESTROS YA       *
000800*             : ACTUALIZADOS Y EL ARCHIVO DE RECIBOS, ORDENA     *
000900*             : LOS RECIBOS POR FECHA Y PRODUCE EL LISTADO DE    *
001000*             : ANALISIS DE LA PLATAFORMA (RESUMEN, GASTO POR    *
001100*             : DIA, COMERCIOS POPULARES, MEJORES CLIENTES,      *
001200*             : VENTAS POR COMERCIO Y RESULTADO DEL SORTEO)      *
001300* ARCHIVOS    : RRCLIM=C,RRCOMM=C,RRRECB=C,RRSORT=C,RRLSTA=E     *
001400* ACCION (ES) : C=CONSULTA, E=EXTIENDE                           *
001500* INSTALADO   : 16/10/1988                                       *
001600* BPM/RATIONAL: 310048                                           *
001700* NOMBRE      : ANALISIS Y REPORTE DE LA PLATAFORMA DE RECIBOS   *
001800******************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 09/10/1988 HTPZ 310048  VERSION ORIGINAL                       *
002200* 14/02/1989 JLRV 310210  AGREGA CONTROL BREAK DE GASTO POR DIA  *
002300* 22/08/1990 HTPZ 312230  AGREGA TOP 10 DE COMERCIOS POPULARES   *
002400*                         Y MEJORES CLIENTES                     *
002500* 05/03/1992 MRCS 313450  AGREGA VENTAS POR COMERCIO (TOP 10)    *
002600* 17/12/1994 ELRR 316020  AGREGA SECCION DE RESULTADO DEL        *
002700*                         SORTEO TOMADA DE RRSORT                *
002800* 21/11/1998 JLRV 318660  REVISION Y2K - FECHAS DE RECIBOS Y     *
002900*                         DE SORTEO SE TRATAN COMO TEXTO         *
003000* 08/02/1999 JLRV 318705  PRUEBAS DE FIN DE SIGLO SIN HALLAZGOS  *
003100* 19/06/2001 HTPZ 320100  ESTANDARIZA MANEJO DE FILE STATUS CON  *
003200*                         CALL 'DEBD1R00'                        *
003300* 03/09/2005 MRCS 323340  CAMBIA RRLSTA A EXTEND, RRPOSTA YA     *
003400*                         ESCRIBE LA PRIMERA SECCION DEL LOTE    *
003500* 12/05/2009 ELRR 326210  CORRIGE EMPATES EN TOP 10 PARA         *
003600*                         RESPETAR EL ORDEN DE LECTURA           *
003700* 12/05/2011 HTPZ 326913  AGREGA SALTO DE FORMA AL INICIO DEL    *
003800*                         ANALISIS DE LA PLATAFORMA              *
003900* 20/09/2011 MRCS 327040  AGREGA VENTAS AL TOP DE COMERCIOS      *
004000*                         POPULARES Y NUMERO DE RANGO A ESE      *
004100*                         REPORTE Y AL DE VENTAS POR COMERCIO    *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    RRANLYZ.
004500 AUTHOR.                        HECTOR TOC PEREZ.
004600 INSTALLATION.                  RECIBOS-PREMIO.
004700 DATE-WRITTEN.                  09/10/1988.
004800 DATE-COMPILED.                 12/05/2009.
004900 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01             IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RRCLIM  ASSIGN   TO RRCLIM
005700            ORGANIZATION     IS SEQUENTIAL
005800            FILE STATUS      IS FS-RRCLIM.
005900
006000     SELECT RRCOMM  ASSIGN   TO RRCOMM
006100            ORGANIZATION     IS SEQUENTIAL
006200            FILE STATUS      IS FS-RRCOMM.
006300
006400     SELECT RRRECB  ASSIGN   TO RRRECB
006500            ORGANIZATION     IS SEQUENTIAL
006600            FILE STATUS      IS FS-RRRECB.
006700
006800     SELECT RRSORT  ASSIGN   TO RRSORT
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-RRSORT.
007100
007200     SELECT RRLSTA  ASSIGN   TO RRLSTA
007300            FILE STATUS      IS FS-RRLSTA.
007400
007500     SELECT WORKREC ASSIGN   TO SORTWK1.
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008000******************************************************************
008100*   MAESTRO DE CLIENTES
008200 FD RRCLIM.
008300     COPY RRCLIM.
008400*   MAESTRO DE COMERCIOS
008500 FD RRCOMM.
008600     COPY RRCOMM.
008700*   RECIBOS YA PROCESADOS Y MARCADOS (GANADOR O NO)
008800 FD RRRECB.
008900     COPY RRRECB.
009000*   RESULTADO DE SORTEOS, UN REGISTRO POR FECHA
009100 FD RRSORT.
009200     COPY RRSORT.
009300*   LISTADO DE TOTALES DE CONTROL DEL LOTE
009400 FD RRLSTA.
009500 01  REG-RRLSTA                   PIC X(132).
009600*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO DE RECIBOS POR FECHA
009700 SD WORKREC.
009800 01  WORK-REC.
009900     02  WREC-FECHA              PIC X(10).
010000     02  WREC-MONTO              PIC S9(07)V99.
010100     02  FILLER                  PIC X(05).
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010500******************************************************************
010600 01  WKS-FS-STATUS.
010700     02  FS-RRCLIM               PIC 9(02) VALUE ZEROES.
010800     02  FS-RRCOMM               PIC 9(02) VALUE ZEROES.
010900     02  FS-RRRECB               PIC 9(02) VALUE ZEROES.
011000     02  FS-RRSORT               PIC 9(02) VALUE ZEROES.
011100     02  FS-RRLSTA               PIC 9(02) VALUE ZEROES.
011200     02  FILLER                  PIC X(02).
011300 01  WKS-DEBD-PROGRAMA           PIC X(08) VALUE 'RRANLYZ'.
011400 01  WKS-DEBD-ARCHIVO            PIC X(08).
011500 01  WKS-DEBD-ACCION             PIC X(06).
011600 01  WKS-DEBD-LLAVE              PIC X(15).
011700******************************************************************
011800*             B A N D E R A S   D E   F I N   D E   A R C H.     *
011900******************************************************************
012000 01  WKS-BANDERAS.
012100     02  WKS-FIN-RRCLIM          PIC 9(01) COMP.
012200         88  FIN-RRCLIM                    VALUE 1.
012300     02  WKS-FIN-RRCOMM          PIC 9(01) COMP.
012400         88  FIN-RRCOMM                    VALUE 1.
012500     02  WKS-FIN-RRSORT          PIC 9(01) COMP.
012600         88  FIN-RRSORT                    VALUE 1.
012700     02  WKS-FIN-RRRECB          PIC 9(01) COMP.
012800         88  FIN-RRRECB                    VALUE 1.
012900     02  WKS-FIN-ORDENADO        PIC 9(01) COMP.
013000         88  FIN-ORDENADO                  VALUE 1.
013100     02  WKS-HAY-SORTEO          PIC 9(01) COMP.
013200         88  HAY-SORTEO                    VALUE 1.
013300     02  FILLER                  PIC X(02).
013400******************************************************************
013500*    T A B L A S   D E   C L I E N T E S   Y   C O M E R C I O S *
013600******************************************************************
013700 01  WKS-TOTALES-PLATAFORMA.
013800     02  WKS-TOT-CLIENTES        PIC S9(05) COMP VALUE 0.
013900     02  WKS-TOT-COMERCIOS       PIC S9(05) COMP VALUE 0.
014000     02  WKS-TOT-RECIBOS         PIC S9(07) COMP VALUE 0.
014100     02  WKS-TOT-SORTEOS-COMPL   PIC S9(05) COMP VALUE 0.
014200 01  WKS-SUMAS-PLATAFORMA.
014300     02  WKS-SUMA-GASTADO        PIC S9(09)V99 VALUE 0.
014400     02  WKS-SUMA-PREMIOS        PIC S9(09)V99 VALUE 0.
014500     02  WKS-SUMA-PLAT-R REDEFINES WKS-SUMA-PREMIOS.
014600         04  WKS-SP-ENTERO       PIC S9(09).
014700         04  WKS-SP-DECIMAL      PIC 9(02).
014800     02  FILLER                  PIC X(04).
014900 01  WKS-TABLA-CLIENTES.
015000     02  WKS-CLI-TABLA           OCCURS 2000 TIMES.
015100         04  WKS-CLI-ID          PIC X(08).
015200         04  WKS-CLI-NOMBRE      PIC X(30).
015300         04  WKS-CLI-TEL         PIC X(15).
015400         04  WKS-CLI-TOT-GASTADO PIC S9(07)V99.
015500         04  WKS-CLI-TOT-GANADAS PIC 9(05).
015600         04  WKS-CLI-TOT-PREMIO  PIC S9(07)V99.
015700         04  FILLER              PIC X(05).
015800 01  WKS-TABLA-COMERCIOS.
015900     02  WKS-COM-TABLA           OCCURS 500 TIMES.
016000         04  WKS-COM-ID          PIC X(08).
016100         04  WKS-COM-NOMBRE      PIC X(30).
016200         04  WKS-COM-TOT-RECIBOS PIC 9(07).
016300         04  WKS-COM-TOT-VENTAS  PIC S9(07)V99.
016400         04  FILLER              PIC X(05).
016500******************************************************************
016600*        U L T I M O   S O R T E O   C O M P L E T A D O         *
016700******************************************************************
016800 01  WKS-ULT-SORTEO.
016900     02  WKS-US-FECHA            PIC X(10) VALUE SPACES.
017000     02  WKS-US-FECHA-R REDEFINES WKS-US-FECHA.
017100         04  WKS-USF-ANO         PIC X(04).
017200         04  WKS-USF-GUION-1     PIC X(01).
017300         04  WKS-USF-MES         PIC X(02).
017400         04  WKS-USF-GUION-2     PIC X(01).
017500         04  WKS-USF-DIA         PIC X(02).
017600     02  WKS-US-TOT-RECIBOS      PIC 9(07).
017700     02  WKS-US-TOT-MONTO        PIC S9(09)V99.
017800     02  WKS-US-GAN-REC-ID       PIC X(08).
017900     02  WKS-US-GAN-CLI-ID       PIC X(08).
018000     02  WKS-US-GAN-TEL          PIC X(15).
018100     02  WKS-US-PREMIO           PIC S9(07)V99.
018200     02  WKS-US-ESTADO           PIC X(01) VALUE SPACES.
018300         88  US-ESTADO-COMPLETO            VALUE 'C'.
018400         88  US-ESTADO-PENDIENTE           VALUE 'P'.
018500     02  FILLER                  PIC X(04).
018600******************************************************************
018700*        I N D I C E S   Y   C O N S E C U T I V O S   ( C O M P)*
018800******************************************************************
018900 01  WKS-INDICES.
019000     02  WKS-I                   PIC S9(05) COMP.
019100     02  WKS-P                   PIC S9(02) COMP.
019200     02  WKS-TOP-CONTEO          PIC S9(02) COMP VALUE 0.
019300     02  FILLER                  PIC X(02).
019400******************************************************************
019500*        C O N T R O L   B R E A K   D E   G A S T O   P O R    *
019600*        D I A   S O B R E   R E C I B O S   O R D E N A D O S   *
019700******************************************************************
019800 01  WKS-CONTROL-BREAK-DIA.
019900     02  WKS-FECHA-ANTERIOR      PIC X(10).
020000     02  WKS-FECHA-ANTERIOR-R REDEFINES WKS-FECHA-ANTERIOR.
020100         04  WKS-FA-ANO          PIC X(04).
020200         04  WKS-FA-GUION-1      PIC X(01).
020300         04  WKS-FA-MES          PIC X(02).
020400         04  WKS-FA-GUION-2      PIC X(01).
020500         04  WKS-FA-DIA          PIC X(02).
020600     02  WKS-CONTEO-DIA          PIC 9(07) COMP VALUE 0.
020700     02  WKS-MONTO-DIA           PIC S9(09)V99 VALUE 0.
020800     02  WKS-GRAN-TOTAL-CONTEO   PIC 9(07) COMP VALUE 0.
020900     02  WKS-GRAN-TOTAL-MONTO    PIC S9(09)V99 VALUE 0.
021000     02  FILLER                  PIC X(04).
021100******************************************************************
021200*      T A B L A S   D E L   T O P   1 0   D E L   R E P O R T E *
021300******************************************************************
021400 01  WKS-TOP-COMERCIOS-CONTEO.
021500     02  WKS-TCC-FILA            OCCURS 10 TIMES.
021600         04  WKS-TCC-ID          PIC X(08).
021700         04  WKS-TCC-NOMBRE      PIC X(30).
021800         04  WKS-TCC-CONTEO      PIC 9(07).
021900         04  WKS-TCC-VENTAS      PIC S9(07)V99.
022000         04  FILLER              PIC X(05).
022100 01  WKS-TOP-CLIENTES-GASTO.
022200     02  WKS-TCG-FILA            OCCURS 10 TIMES.
022300         04  WKS-TCG-ID          PIC X(08).
022400         04  WKS-TCG-NOMBRE      PIC X(30).
022500         04  WKS-TCG-TEL         PIC X(15).
022600         04  WKS-TCG-GASTO       PIC S9(07)V99.
022700         04  WKS-TCG-GANADAS     PIC 9(05).
022800         04  WKS-TCG-PREMIO      PIC S9(07)V99.
022900         04  FILLER              PIC X(05).
023000 01  WKS-TOP-COMERCIOS-VENTAS.
023100     02  WKS-TCV-FILA            OCCURS 10 TIMES.
023200         04  WKS-TCV-ID          PIC X(08).
023300         04  WKS-TCV-NOMBRE      PIC X(30).
023400         04  WKS-TCV-VENTAS      PIC S9(07)V99.
023500         04  WKS-TCV-CONTEO      PIC 9(07).
023600         04  FILLER              PIC X(05).
023700 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
023800 01  WKS-MASCARA-MONTO           PIC Z,ZZZ,ZZZ,ZZ9.99-.
023900 PROCEDURE DIVISION.
024000******************************************************************
024100*               S E C C I O N    P R I N C I P A L               *
024200******************************************************************
024300 000-PRINCIPAL SECTION.
024400     PERFORM 100-ABRIR-ARCHIVOS
024500     PERFORM 200-CARGA-MAESTROS
024600     PERFORM 300-IMPRIME-RESUMEN-PLATAFORMA
024700     PERFORM 400-ORDENA-RECIBOS
024800     PERFORM 500-IMPRIME-COMERCIOS-POPULARES
024900     PERFORM 600-IMPRIME-MEJORES-CLIENTES
025000     PERFORM 700-IMPRIME-VENTAS-POR-COMERCIO
025100     PERFORM 800-IMPRIME-RESULTADO-SORTEO
025200     PERFORM 900-CIERRA-ARCHIVOS
025300     STOP RUN.
025400 000-PRINCIPAL-E. EXIT.
025500
025600******************************************************************
025700*              A P E R T U R A   D E   A R C H I V O S           *
025800******************************************************************
025900 100-ABRIR-ARCHIVOS SECTION.
026000     OPEN INPUT  RRCLIM RRCOMM RRRECB RRSORT.
026100     OPEN EXTEND RRLSTA.
026200     IF FS-RRCLIM NOT = 0 AND NOT = 97
026300        MOVE 'OPEN'   TO WKS-DEBD-ACCION
026400        MOVE SPACES   TO WKS-DEBD-LLAVE
026500        MOVE 'RRCLIM' TO WKS-DEBD-ARCHIVO
026600        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
026700                              WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
026800                              FS-RRCLIM
026900        DISPLAY '>>> ERROR AL ABRIR RRCLIM <<<' UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        STOP RUN
027200     END-IF
027300     IF FS-RRCOMM NOT = 0 AND NOT = 97
027400        MOVE 'OPEN'   TO WKS-DEBD-ACCION
027500        MOVE SPACES   TO WKS-DEBD-LLAVE
027600        MOVE 'RRCOMM' TO WKS-DEBD-ARCHIVO
027700        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
027800                              WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
027900                              FS-RRCOMM
028000        DISPLAY '>>> ERROR AL ABRIR RRCOMM <<<' UPON CONSOLE
028100        MOVE 91 TO RETURN-CODE
028200        STOP RUN
028300     END-IF
028400     IF FS-RRRECB NOT = 0 AND NOT = 97
028500        MOVE 'OPEN'   TO WKS-DEBD-ACCION
028600        MOVE SPACES   TO WKS-DEBD-LLAVE
028700        MOVE 'RRRECB' TO WKS-DEBD-ARCHIVO
028800        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
028900                              WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
029000                              FS-RRRECB
029100        DISPLAY '>>> ERROR AL ABRIR RRRECB <<<' UPON CONSOLE
029200        MOVE 91 TO RETURN-CODE
029300        STOP RUN
029400     END-IF
029500     IF FS-RRSORT NOT = 0 AND NOT = 97
029600        MOVE 'OPEN'   TO WKS-DEBD-ACCION
029700        MOVE SPACES   TO WKS-DEBD-LLAVE
029800        MOVE 'RRSORT' TO WKS-DEBD-ARCHIVO
029900        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
030000                              WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
030100                              FS-RRSORT
030200        DISPLAY '>>> ERROR AL ABRIR RRSORT <<<' UPON CONSOLE
030300        MOVE 91 TO RETURN-CODE
030400        STOP RUN
030500     END-IF
030600     IF FS-RRLSTA NOT = 0
030700        DISPLAY '>>> ERROR AL ABRIR RRLSTA <<<' UPON CONSOLE
030800        MOVE 91 TO RETURN-CODE
030900        STOP RUN
031000     END-IF.
031100 100-ABRIR-ARCHIVOS-E. EXIT.
031200
031300******************************************************************
031400*         C A R G A   D E   M A E S T R O S   A   T A B L A      *
031500******************************************************************
031600 200-CARGA-MAESTROS SECTION.
031700     PERFORM 210-CARGA-UN-CLIENTE UNTIL FIN-RRCLIM
031800     PERFORM 220-CARGA-UN-COMERCIO UNTIL FIN-RRCOMM
031900     PERFORM 230-CARGA-UN-SORTEO UNTIL FIN-RRSORT
032000     PERFORM 240-CUENTA-UN-RECIBO UNTIL FIN-RRRECB
032100     CLOSE RRRECB
032200     OPEN INPUT RRRECB.
032300 200-CARGA-MAESTROS-E. EXIT.
032400
032500 210-CARGA-UN-CLIENTE SECTION.
032600     READ RRCLIM
032700         AT END
032800             MOVE 1 TO WKS-FIN-RRCLIM
032900         NOT AT END
033000             ADD 1 TO WKS-TOT-CLIENTES
033100             MOVE CLI-ID          TO WKS-CLI-ID (WKS-TOT-CLIENTES)
033200             MOVE CLI-NOMBRE      TO WKS-CLI-NOMBRE
033300                                     (WKS-TOT-CLIENTES)
033400             MOVE CLI-TELEFONO    TO WKS-CLI-TEL
033500                                     (WKS-TOT-CLIENTES)
033600             MOVE CLI-TOT-GASTADO TO WKS-CLI-TOT-GASTADO
033700                                     (WKS-TOT-CLIENTES)
033800             MOVE CLI-TOT-GANADAS TO WKS-CLI-TOT-GANADAS
033900                                     (WKS-TOT-CLIENTES)
034000             MOVE CLI-TOT-PREMIOS TO WKS-CLI-TOT-PREMIO
034100                                     (WKS-TOT-CLIENTES)
034200             ADD CLI-TOT-GASTADO  TO WKS-SUMA-GASTADO
034300             ADD CLI-TOT-PREMIOS  TO WKS-SUMA-PREMIOS
034400     END-READ.
034500 210-CARGA-UN-CLIENTE-E. EXIT.
034600
034700 220-CARGA-UN-COMERCIO SECTION.
034800     READ RRCOMM
034900         AT END
035000             MOVE 1 TO WKS-FIN-RRCOMM
035100         NOT AT END
035200             ADD 1 TO WKS-TOT-COMERCIOS
035300             MOVE COM-ID          TO WKS-COM-ID
035400                                     (WKS-TOT-COMERCIOS)
035500             MOVE COM-NOMBRE      TO WKS-COM-NOMBRE
035600                                     (WKS-TOT-COMERCIOS)
035700             MOVE COM-TOT-RECIBOS TO WKS-COM-TOT-RECIBOS
035800                                     (WKS-TOT-COMERCIOS)
035900             MOVE COM-TOT-VENTAS  TO WKS-COM-TOT-VENTAS
036000                                     (WKS-TOT-COMERCIOS)
036100     END-READ.
036200 220-CARGA-UN-COMERCIO-E. EXIT.
036300
036400 230-CARGA-UN-SORTEO SECTION.
036500*    SE RASTREA EL SORTEO MAS RECIENTE SIN IMPORTAR SU ESTADO,
036600*    PUES UN SORTEO 'P' (SIN ELEGIBLES) TAMBIEN DEBE REPORTARSE.
036700     READ RRSORT
036800         AT END
036900             MOVE 1 TO WKS-FIN-RRSORT
037000         NOT AT END
037100             IF SOR-ESTADO = 'C'
037200                ADD 1 TO WKS-TOT-SORTEOS-COMPL
037300             END-IF
037400             IF SOR-FECHA >= WKS-US-FECHA
037500                MOVE 1 TO WKS-HAY-SORTEO
037600                MOVE SOR-FECHA       TO WKS-US-FECHA
037700                MOVE SOR-ESTADO      TO WKS-US-ESTADO
037800                MOVE SOR-TOT-RECIBOS TO WKS-US-TOT-RECIBOS
037900                MOVE SOR-TOT-MONTO   TO WKS-US-TOT-MONTO
038000                MOVE SOR-GAN-REC-ID  TO WKS-US-GAN-REC-ID
038100                MOVE SOR-GAN-CLI-ID  TO WKS-US-GAN-CLI-ID
038200                MOVE SOR-GAN-TEL     TO WKS-US-GAN-TEL
038300                MOVE SOR-PREMIO      TO WKS-US-PREMIO
038400             END-IF
038500     END-READ.
038600 230-CARGA-UN-SORTEO-E. EXIT.
038700
038800 240-CUENTA-UN-RECIBO SECTION.
038900     READ RRRECB
039000         AT END
039100             MOVE 1 TO WKS-FIN-RRRECB
039200         NOT AT END
039300             ADD 1 TO WKS-TOT-RECIBOS
039400     END-READ.
039500 240-CUENTA-UN-RECIBO-E. EXIT.
039600
039700******************************************************************
039800*          R E S U M E N   D E   L A   P L A T A F O R M A       *
039900******************************************************************
040000 300-IMPRIME-RESUMEN-PLATAFORMA SECTION.
040100*    12/05/2011 HTPZ 326913 - ARRANCA EL ANALISIS EN TOPE DE FORMA
040200*    SEPARADO DE LOS TOTALES DE LOTE QUE ESCRIBE RRPOSTA
040300     MOVE SPACES TO REG-RRLSTA
040400     MOVE '   RRANLYZ - RESUMEN DE LA PLATAFORMA' TO REG-RRLSTA
040500     WRITE REG-RRLSTA AFTER ADVANCING TOP-OF-FORM
040600     MOVE SPACES TO REG-RRLSTA
040700     WRITE REG-RRLSTA
040800     MOVE WKS-TOT-CLIENTES TO WKS-MASCARA
040900     STRING '   TOTAL DE CLIENTES           : ' WKS-MASCARA
041000            DELIMITED BY SIZE INTO REG-RRLSTA
041100     WRITE REG-RRLSTA
041200     MOVE WKS-TOT-COMERCIOS TO WKS-MASCARA
041300     MOVE SPACES TO REG-RRLSTA
041400     STRING '   TOTAL DE COMERCIOS          : ' WKS-MASCARA
041500            DELIMITED BY SIZE INTO REG-RRLSTA
041600     WRITE REG-RRLSTA
041700     MOVE WKS-TOT-RECIBOS TO WKS-MASCARA
041800     MOVE SPACES TO REG-RRLSTA
041900     STRING '   TOTAL DE RECIBOS            : ' WKS-MASCARA
042000            DELIMITED BY SIZE INTO REG-RRLSTA
042100     WRITE REG-RRLSTA
042200     MOVE WKS-TOT-SORTEOS-COMPL TO WKS-MASCARA
042300     MOVE SPACES TO REG-RRLSTA
042400     STRING '   SORTEOS COMPLETADOS         : ' WKS-MASCARA
042500            DELIMITED BY SIZE INTO REG-RRLSTA
042600     WRITE REG-RRLSTA
042700     MOVE WKS-SUMA-GASTADO TO WKS-MASCARA-MONTO
042800     MOVE SPACES TO REG-RRLSTA
042900     STRING '   SUMA GASTADO POR CLIENTES   : ' WKS-MASCARA-MONTO
043000            DELIMITED BY SIZE INTO REG-RRLSTA
043100     WRITE REG-RRLSTA
043200     MOVE WKS-SUMA-PREMIOS TO WKS-MASCARA-MONTO
043300     MOVE SPACES TO REG-RRLSTA
043400     STRING '   SUMA PREMIOS GANADOS        : ' WKS-MASCARA-MONTO
043500            DELIMITED BY SIZE INTO REG-RRLSTA
043600     WRITE REG-RRLSTA.
043700 300-IMPRIME-RESUMEN-PLATAFORMA-E. EXIT.
043800
043900******************************************************************
044000*    O R D E N A   R E C I B O S   P O R   F E C H A (C.BREAK)   *
044100******************************************************************
044200 400-ORDENA-RECIBOS SECTION.
044300     SORT WORKREC    ON ASCENDING KEY WREC-FECHA
044400          INPUT PROCEDURE  IS 410-PROCEDIMIENTO-ENTRADA
044500          OUTPUT PROCEDURE IS 420-PROCEDIMIENTO-SALIDA.
044600 400-ORDENA-RECIBOS-E. EXIT.
044700
044800 410-PROCEDIMIENTO-ENTRADA SECTION.
044900     PERFORM 411-LEE-Y-LIBERA-RECIBO UNTIL FIN-RRRECB.
045000 410-PROCEDIMIENTO-ENTRADA-E. EXIT.
045100
045200 411-LEE-Y-LIBERA-RECIBO SECTION.
045300     READ RRRECB
045400         AT END
045500             MOVE 1 TO WKS-FIN-RRRECB
045600         NOT AT END
045700             MOVE SPACES      TO WORK-REC
045800             MOVE REC-FECHA   TO WREC-FECHA
045900             MOVE REC-MONTO   TO WREC-MONTO
046000             RELEASE WORK-REC
046100     END-READ.
046200 411-LEE-Y-LIBERA-RECIBO-E. EXIT.
046300
046400 420-PROCEDIMIENTO-SALIDA SECTION.
046500     MOVE '   RRANLYZ - GASTO POR DIA (RECIBOS ORDENADOS)' TO
046600                                                        REG-RRLSTA
046700     WRITE REG-RRLSTA
046800     MOVE SPACES TO REG-RRLSTA
046900     WRITE REG-RRLSTA
047000     MOVE SPACES TO WKS-FECHA-ANTERIOR
047100     MOVE 0      TO WKS-FIN-ORDENADO
047200     PERFORM 421-LEE-UN-RECIBO-ORDENADO
047300     PERFORM 422-PROCESA-UN-RECIBO-ORDENADO UNTIL FIN-ORDENADO
047400     IF WKS-FECHA-ANTERIOR NOT = SPACES
047500        PERFORM 423-IMPRIME-LINEA-DIA
047600     END-IF
047700     PERFORM 424-IMPRIME-GRAN-TOTAL-DIA.
047800 420-PROCEDIMIENTO-SALIDA-E. EXIT.
047900
048000 421-LEE-UN-RECIBO-ORDENADO SECTION.
048100     RETURN WORKREC
048200         AT END
048300             MOVE 1 TO WKS-FIN-ORDENADO
048400     END-RETURN.
048500 421-LEE-UN-RECIBO-ORDENADO-E. EXIT.
048600
048700 422-PROCESA-UN-RECIBO-ORDENADO SECTION.
048800     IF WREC-FECHA NOT = WKS-FECHA-ANTERIOR
048900                       AND WKS-FECHA-ANTERIOR NOT = SPACES
049000        PERFORM 423-IMPRIME-LINEA-DIA
049100        MOVE 0 TO WKS-CONTEO-DIA
049200        MOVE 0 TO WKS-MONTO-DIA
049300     END-IF
049400     MOVE WREC-FECHA TO WKS-FECHA-ANTERIOR
049500     ADD 1            TO WKS-CONTEO-DIA
049600     ADD WREC-MONTO   TO WKS-MONTO-DIA
049700     ADD 1            TO WKS-GRAN-TOTAL-CONTEO
049800     ADD WREC-MONTO   TO WKS-GRAN-TOTAL-MONTO
049900     PERFORM 421-LEE-UN-RECIBO-ORDENADO.
050000 422-PROCESA-UN-RECIBO-ORDENADO-E. EXIT.
050100
050200 423-IMPRIME-LINEA-DIA SECTION.
050300     MOVE WKS-CONTEO-DIA TO WKS-MASCARA
050400     MOVE SPACES         TO REG-RRLSTA
050500     STRING '   ' WKS-FECHA-ANTERIOR '  RECIBOS: ' WKS-MASCARA
050600            DELIMITED BY SIZE INTO REG-RRLSTA
050700     WRITE REG-RRLSTA
050800     MOVE WKS-MONTO-DIA TO WKS-MASCARA-MONTO
050900     MOVE SPACES        TO REG-RRLSTA
051000     STRING '                  MONTO   : ' WKS-MASCARA-MONTO
051100            DELIMITED BY SIZE INTO REG-RRLSTA
051200     WRITE REG-RRLSTA.
051300 423-IMPRIME-LINEA-DIA-E. EXIT.
051400
051500 424-IMPRIME-GRAN-TOTAL-DIA SECTION.
051600     MOVE SPACES TO REG-RRLSTA
051700     WRITE REG-RRLSTA
051800     MOVE WKS-GRAN-TOTAL-CONTEO TO WKS-MASCARA
051900     STRING '   GRAN TOTAL RECIBOS          : ' WKS-MASCARA
052000            DELIMITED BY SIZE INTO REG-RRLSTA
052100     WRITE REG-RRLSTA
052200     MOVE WKS-GRAN-TOTAL-MONTO TO WKS-MASCARA-MONTO
052300     MOVE SPACES TO REG-RRLSTA
052400     STRING '   GRAN TOTAL MONTO            : ' WKS-MASCARA-MONTO
052500            DELIMITED BY SIZE INTO REG-RRLSTA
052600     WRITE REG-RRLSTA.
052700 424-IMPRIME-GRAN-TOTAL-DIA-E. EXIT.
052800
052900******************************************************************
053000*     C O M E R C I O S   P O P U L A R E S  (TOP 10 RECIBOS)    *
053100******************************************************************
053200 500-IMPRIME-COMERCIOS-POPULARES SECTION.
053300     MOVE 0 TO WKS-TOP-CONTEO
053400     MOVE 0 TO WKS-I
053500     PERFORM 510-INSERTA-TOP-CONTEO
053600         UNTIL WKS-I NOT < WKS-TOT-COMERCIOS
053700     MOVE '   RRANLYZ - COMERCIOS POPULARES (TOP 10 RECIBOS)' TO
053800                                                       REG-RRLSTA
053900     WRITE REG-RRLSTA
054000     MOVE SPACES TO REG-RRLSTA
054100     WRITE REG-RRLSTA
054200     MOVE 1 TO WKS-P
054300     PERFORM 520-IMPRIME-FILA-COMERCIO-POP
054400         UNTIL WKS-P > WKS-TOP-CONTEO.
054500 500-IMPRIME-COMERCIOS-POPULARES-E. EXIT.
054600
054700 510-INSERTA-TOP-CONTEO SECTION.
054800     ADD 1 TO WKS-I
054900     IF WKS-TOP-CONTEO < 10
055000        ADD 1 TO WKS-TOP-CONTEO
055100        MOVE WKS-COM-ID     (WKS-I) TO WKS-TCC-ID
055200                                       (WKS-TOP-CONTEO)
055300        MOVE WKS-COM-NOMBRE (WKS-I) TO WKS-TCC-NOMBRE
055400                                       (WKS-TOP-CONTEO)
055500        MOVE WKS-COM-TOT-RECIBOS (WKS-I) TO WKS-TCC-CONTEO
055600                                       (WKS-TOP-CONTEO)
055700        MOVE WKS-COM-TOT-VENTAS  (WKS-I) TO WKS-TCC-VENTAS
055800                                       (WKS-TOP-CONTEO)
055900        PERFORM 511-REACOMODA-TOP-CONTEO
056000     ELSE
056100        IF WKS-COM-TOT-RECIBOS (WKS-I) > WKS-TCC-CONTEO (10)
056200           MOVE WKS-COM-ID     (WKS-I) TO WKS-TCC-ID     (10)
056300           MOVE WKS-COM-NOMBRE (WKS-I) TO WKS-TCC-NOMBRE (10)
056400           MOVE WKS-COM-TOT-RECIBOS (WKS-I) TO WKS-TCC-CONTEO (10)
056500           MOVE WKS-COM-TOT-VENTAS  (WKS-I) TO WKS-TCC-VENTAS (10)
056600           PERFORM 511-REACOMODA-TOP-CONTEO
056700        END-IF
056800     END-IF.
056900 510-INSERTA-TOP-CONTEO-E. EXIT.
057000
057100 511-REACOMODA-TOP-CONTEO SECTION.
057200     MOVE WKS-TOP-CONTEO TO WKS-P
057300     PERFORM 512-INTERCAMBIA-SI-MAYOR
057400         UNTIL WKS-P < 2 OR WKS-TCC-CONTEO (WKS-P) NOT >
057500                             WKS-TCC-CONTEO (WKS-P - 1).
057600 511-REACOMODA-TOP-CONTEO-E. EXIT.
057700
057800 512-INTERCAMBIA-SI-MAYOR SECTION.
057900     MOVE WKS-TCC-FILA (WKS-P)     TO WKS-TCC-FILA (11)
058000     MOVE WKS-TCC-FILA (WKS-P - 1) TO WKS-TCC-FILA (WKS-P)
058100     MOVE WKS-TCC-FILA (11)        TO WKS-TCC-FILA (WKS-P - 1)
058200     SUBTRACT 1 FROM WKS-P.
058300 512-INTERCAMBIA-SI-MAYOR-E. EXIT.
058400
058500 520-IMPRIME-FILA-COMERCIO-POP SECTION.
058600     MOVE WKS-P TO WKS-MASCARA
058700     MOVE SPACES TO REG-RRLSTA
058800     STRING '   #' WKS-MASCARA ' ' WKS-TCC-NOMBRE (WKS-P)
058900            DELIMITED BY SIZE INTO REG-RRLSTA
059000     WRITE REG-RRLSTA
059100     MOVE WKS-TCC-CONTEO (WKS-P) TO WKS-MASCARA
059200     MOVE SPACES                 TO REG-RRLSTA
059300     STRING '        RECIBOS : ' WKS-MASCARA
059400            DELIMITED BY SIZE INTO REG-RRLSTA
059500     WRITE REG-RRLSTA
059600     MOVE WKS-TCC-VENTAS (WKS-P) TO WKS-MASCARA-MONTO
059700     MOVE SPACES                 TO REG-RRLSTA
059800     STRING '        VENTAS  : ' WKS-MASCARA-MONTO
059900            DELIMITED BY SIZE INTO REG-RRLSTA
060000     WRITE REG-RRLSTA
060100     ADD 1 TO WKS-P.
060200 520-IMPRIME-FILA-COMERCIO-POP-E. EXIT.
060300
060400******************************************************************
060500*      M E J O R E S   C L I E N T E S  (TOP 10 GASTADO)         *
060600******************************************************************
060700 600-IMPRIME-MEJORES-CLIENTES SECTION.
060800     MOVE 0 TO WKS-TOP-CONTEO
060900     MOVE 0 TO WKS-I
061000     PERFORM 610-INSERTA-TOP-GASTO
061100         UNTIL WKS-I NOT < WKS-TOT-CLIENTES
061200     MOVE '   RRANLYZ - MEJORES CLIENTES (TOP 10 GASTADO)' TO
061300                                                      REG-RRLSTA
061400     WRITE REG-RRLSTA
061500     MOVE SPACES TO REG-RRLSTA
061600     WRITE REG-RRLSTA
061700     MOVE 1 TO WKS-P
061800     PERFORM 620-IMPRIME-FILA-CLIENTE-TOP
061900         UNTIL WKS-P > WKS-TOP-CONTEO.
062000 600-IMPRIME-MEJORES-CLIENTES-E. EXIT.
062100
062200 610-INSERTA-TOP-GASTO SECTION.
062300     ADD 1 TO WKS-I
062400     IF WKS-TOP-CONTEO < 10
062500        ADD 1 TO WKS-TOP-CONTEO
062600        MOVE WKS-CLI-ID     (WKS-I) TO WKS-TCG-ID
062700                                       (WKS-TOP-CONTEO)
062800        MOVE WKS-CLI-NOMBRE (WKS-I) TO WKS-TCG-NOMBRE
062900                                       (WKS-TOP-CONTEO)
063000        MOVE WKS-CLI-TEL    (WKS-I) TO WKS-TCG-TEL
063100                                       (WKS-TOP-CONTEO)
063200        MOVE WKS-CLI-TOT-GASTADO (WKS-I) TO WKS-TCG-GASTO
063300                                       (WKS-TOP-CONTEO)
063400        MOVE WKS-CLI-TOT-GANADAS (WKS-I) TO WKS-TCG-GANADAS
063500                                       (WKS-TOP-CONTEO)
063600        MOVE WKS-CLI-TOT-PREMIO  (WKS-I) TO WKS-TCG-PREMIO
063700                                       (WKS-TOP-CONTEO)
063800        PERFORM 611-REACOMODA-TOP-GASTO
063900     ELSE
064000        IF WKS-CLI-TOT-GASTADO (WKS-I) > WKS-TCG-GASTO (10)
064100           MOVE WKS-CLI-ID     (WKS-I) TO WKS-TCG-ID     (10)
064200           MOVE WKS-CLI-NOMBRE (WKS-I) TO WKS-TCG-NOMBRE (10)
064300           MOVE WKS-CLI-TEL    (WKS-I) TO WKS-TCG-TEL    (10)
064400           MOVE WKS-CLI-TOT-GASTADO (WKS-I) TO WKS-TCG-GASTO (10)
064500           MOVE WKS-CLI-TOT-GANADAS (WKS-I) TO
064600                WKS-TCG-GANADAS (10)
064700           MOVE WKS-CLI-TOT-PREMIO  (WKS-I) TO
064800                WKS-TCG-PREMIO  (10)
064900           PERFORM 611-REACOMODA-TOP-GASTO
065000        END-IF
065100     END-IF.
065200 610-INSERTA-TOP-GASTO-E. EXIT.
065300
065400 611-REACOMODA-TOP-GASTO SECTION.
065500     MOVE WKS-TOP-CONTEO TO WKS-P
065600     PERFORM 612-INTERCAMBIA-SI-MAYOR
065700         UNTIL WKS-P < 2 OR WKS-TCG-GASTO (WKS-P) NOT >
065800                             WKS-TCG-GASTO (WKS-P - 1).
065900 611-REACOMODA-TOP-GASTO-E. EXIT.
066000
066100 612-INTERCAMBIA-SI-MAYOR SECTION.
066200     MOVE WKS-TCG-FILA (WKS-P)     TO WKS-TCG-FILA (11)
066300     MOVE WKS-TCG-FILA (WKS-P - 1) TO WKS-TCG-FILA (WKS-P)
066400     MOVE WKS-TCG-FILA (11)        TO WKS-TCG-FILA (WKS-P - 1)
066500     SUBTRACT 1 FROM WKS-P.
066600 612-INTERCAMBIA-SI-MAYOR-E. EXIT.
066700
066800 620-IMPRIME-FILA-CLIENTE-TOP SECTION.
066900     MOVE WKS-P TO WKS-MASCARA
067000     MOVE SPACES TO REG-RRLSTA
067100     STRING '   #' WKS-MASCARA ' ' WKS-TCG-NOMBRE (WKS-P)
067200            ' TEL: ' WKS-TCG-TEL (WKS-P)
067300            DELIMITED BY SIZE INTO REG-RRLSTA
067400     WRITE REG-RRLSTA
067500     MOVE WKS-TCG-GASTO (WKS-P) TO WKS-MASCARA-MONTO
067600     MOVE SPACES                TO REG-RRLSTA
067700     STRING '        GASTADO : ' WKS-MASCARA-MONTO
067800            DELIMITED BY SIZE INTO REG-RRLSTA
067900     WRITE REG-RRLSTA
068000     MOVE WKS-TCG-GANADAS (WKS-P) TO WKS-MASCARA
068100     MOVE SPACES                  TO REG-RRLSTA
068200     STRING '        GANADAS : ' WKS-MASCARA
068300            DELIMITED BY SIZE INTO REG-RRLSTA
068400     WRITE REG-RRLSTA
068500     MOVE WKS-TCG-PREMIO (WKS-P) TO WKS-MASCARA-MONTO
068600     MOVE SPACES                 TO REG-RRLSTA
068700     STRING '        PREMIOS : ' WKS-MASCARA-MONTO
068800            DELIMITED BY SIZE INTO REG-RRLSTA
068900     WRITE REG-RRLSTA
069000     ADD 1 TO WKS-P.
069100 620-IMPRIME-FILA-CLIENTE-TOP-E. EXIT.
069200
069300******************************************************************
069400*       V E N T A S   P O R   C O M E R C I O  (TOP 10)          *
069500******************************************************************
069600 700-IMPRIME-VENTAS-POR-COMERCIO SECTION.
069700     MOVE 0 TO WKS-TOP-CONTEO
069800     MOVE 0 TO WKS-I
069900     PERFORM 710-INSERTA-TOP-VENTAS
070000         UNTIL WKS-I NOT < WKS-TOT-COMERCIOS
070100     MOVE '   RRANLYZ - VENTAS POR COMERCIO (TOP 10)'
070200                                              TO REG-RRLSTA
070300     WRITE REG-RRLSTA
070400     MOVE SPACES TO REG-RRLSTA
070500     WRITE REG-RRLSTA
070600     MOVE 1 TO WKS-P
070700     PERFORM 720-IMPRIME-FILA-VENTAS UNTIL WKS-P > WKS-TOP-CONTEO.
070800 700-IMPRIME-VENTAS-POR-COMERCIO-E. EXIT.
070900
071000 710-INSERTA-TOP-VENTAS SECTION.
071100     ADD 1 TO WKS-I
071200     IF WKS-TOP-CONTEO < 10
071300        ADD 1 TO WKS-TOP-CONTEO
071400        MOVE WKS-COM-ID     (WKS-I) TO WKS-TCV-ID
071500                                       (WKS-TOP-CONTEO)
071600        MOVE WKS-COM-NOMBRE (WKS-I) TO WKS-TCV-NOMBRE
071700                                       (WKS-TOP-CONTEO)
071800        MOVE WKS-COM-TOT-VENTAS  (WKS-I) TO WKS-TCV-VENTAS
071900                                       (WKS-TOP-CONTEO)
072000        MOVE WKS-COM-TOT-RECIBOS (WKS-I) TO WKS-TCV-CONTEO
072100                                       (WKS-TOP-CONTEO)
072200        PERFORM 711-REACOMODA-TOP-VENTAS
072300     ELSE
072400        IF WKS-COM-TOT-VENTAS (WKS-I) > WKS-TCV-VENTAS (10)
072500           MOVE WKS-COM-ID     (WKS-I) TO WKS-TCV-ID     (10)
072600           MOVE WKS-COM-NOMBRE (WKS-I) TO WKS-TCV-NOMBRE (10)
072700           MOVE WKS-COM-TOT-VENTAS  (WKS-I) TO WKS-TCV-VENTAS (10)
072800           MOVE WKS-COM-TOT-RECIBOS (WKS-I) TO WKS-TCV-CONTEO (10)
072900           PERFORM 711-REACOMODA-TOP-VENTAS
073000        END-IF
073100     END-IF.
073200 710-INSERTA-TOP-VENTAS-E. EXIT.
073300
073400 711-REACOMODA-TOP-VENTAS SECTION.
073500     MOVE WKS-TOP-CONTEO TO WKS-P
073600     PERFORM 712-INTERCAMBIA-SI-MAYOR
073700         UNTIL WKS-P < 2 OR WKS-TCV-VENTAS (WKS-P) NOT >
073800                             WKS-TCV-VENTAS (WKS-P - 1).
073900 711-REACOMODA-TOP-VENTAS-E. EXIT.
074000
074100 712-INTERCAMBIA-SI-MAYOR SECTION.
074200     MOVE WKS-TCV-FILA (WKS-P)     TO WKS-TCV-FILA (11)
074300     MOVE WKS-TCV-FILA (WKS-P - 1) TO WKS-TCV-FILA (WKS-P)
074400     MOVE WKS-TCV-FILA (11)        TO WKS-TCV-FILA (WKS-P - 1)
074500     SUBTRACT 1 FROM WKS-P.
074600 712-INTERCAMBIA-SI-MAYOR-E. EXIT.
074700
074800 720-IMPRIME-FILA-VENTAS SECTION.
074900     MOVE WKS-P TO WKS-MASCARA
075000     MOVE SPACES TO REG-RRLSTA
075100     STRING '   #' WKS-MASCARA ' ' WKS-TCV-NOMBRE (WKS-P)
075200            DELIMITED BY SIZE INTO REG-RRLSTA
075300     WRITE REG-RRLSTA
075400     MOVE WKS-TCV-VENTAS (WKS-P) TO WKS-MASCARA-MONTO
075500     MOVE SPACES                 TO REG-RRLSTA
075600     STRING '        VENTAS  : ' WKS-MASCARA-MONTO
075700            DELIMITED BY SIZE INTO REG-RRLSTA
075800     WRITE REG-RRLSTA
075900     MOVE WKS-TCV-CONTEO (WKS-P) TO WKS-MASCARA
076000     MOVE SPACES                 TO REG-RRLSTA
076100     STRING '                RECIBOS: ' WKS-MASCARA
076200            DELIMITED BY SIZE INTO REG-RRLSTA
076300     WRITE REG-RRLSTA
076400     ADD 1 TO WKS-P.
076500 720-IMPRIME-FILA-VENTAS-E. EXIT.
076600
076700******************************************************************
076800*          R E S U L T A D O   D E L   S O R T E O               *
076900******************************************************************
077000 800-IMPRIME-RESULTADO-SORTEO SECTION.
077100     MOVE '   RRANLYZ - RESULTADO DEL ULTIMO SORTEO' TO REG-RRLSTA
077200     WRITE REG-RRLSTA
077300     MOVE SPACES TO REG-RRLSTA
077400     WRITE REG-RRLSTA
077500     IF NOT HAY-SORTEO
077600        MOVE '   NO HAY SORTEOS REGISTRADOS TODAVIA' TO REG-RRLSTA
077700        WRITE REG-RRLSTA
077800     ELSE
077900        STRING '   FECHA DEL SORTEO            : ' WKS-US-FECHA
078000               DELIMITED BY SIZE INTO REG-RRLSTA
078100        WRITE REG-RRLSTA
078200        IF US-ESTADO-PENDIENTE
078300           PERFORM 810-IMPRIME-SIN-ELEGIBLES
078400        ELSE
078500           PERFORM 820-IMPRIME-SORTEO-COMPLETADO
078600        END-IF
078700     END-IF.
078800 800-IMPRIME-RESULTADO-SORTEO-E. EXIT.
078900
079000 810-IMPRIME-SIN-ELEGIBLES SECTION.
079100     MOVE '   ESTADO : NO ELIGIBLE RECEIPTS' TO REG-RRLSTA
079200     WRITE REG-RRLSTA.
079300 810-IMPRIME-SIN-ELEGIBLES-E. EXIT.
079400
079500 820-IMPRIME-SORTEO-COMPLETADO SECTION.
079600     MOVE '   ESTADO : DRAW ALREADY COMPLETED' TO REG-RRLSTA
079700     WRITE REG-RRLSTA
079800     MOVE WKS-US-TOT-RECIBOS TO WKS-MASCARA
079900     MOVE SPACES             TO REG-RRLSTA
080000     STRING '   RECIBOS ELEGIBLES           : ' WKS-MASCARA
080100            DELIMITED BY SIZE INTO REG-RRLSTA
080200     WRITE REG-RRLSTA
080300     MOVE WKS-US-TOT-MONTO TO WKS-MASCARA-MONTO
080400     MOVE SPACES            TO REG-RRLSTA
080500     STRING '   MONTO TOTAL ELEGIBLE        : ' WKS-MASCARA-MONTO
080600            DELIMITED BY SIZE INTO REG-RRLSTA
080700     WRITE REG-RRLSTA
080800     MOVE SPACES TO REG-RRLSTA
080900     STRING '   CLIENTE GANADOR             : '
081000            WKS-US-GAN-CLI-ID
081100            DELIMITED BY SIZE INTO REG-RRLSTA
081200     WRITE REG-RRLSTA
081300     MOVE SPACES TO REG-RRLSTA
081400     STRING '   TELEFONO DEL GANADOR        : '
081500            WKS-US-GAN-TEL
081600            DELIMITED BY SIZE INTO REG-RRLSTA
081700     WRITE REG-RRLSTA
081800     MOVE SPACES TO REG-RRLSTA
081900     STRING '   RECIBO GANADOR              : '
082000            WKS-US-GAN-REC-ID
082100            DELIMITED BY SIZE INTO REG-RRLSTA
082200     WRITE REG-RRLSTA
082300     MOVE WKS-US-PREMIO TO WKS-MASCARA-MONTO
082400     MOVE SPACES        TO REG-RRLSTA
082500     STRING '   PREMIO OTORGADO             : '
082600            WKS-MASCARA-MONTO
082700            DELIMITED BY SIZE INTO REG-RRLSTA
082800     WRITE REG-RRLSTA.
082900 820-IMPRIME-SORTEO-COMPLETADO-E. EXIT.
083000
083100******************************************************************
083200*                 C I E R R E   D E   A R C H I V O S            *
083300******************************************************************
083400 900-CIERRA-ARCHIVOS SECTION.
083500     CLOSE RRCLIM RRCOMM RRRECB RRSORT RRLSTA.
083600 900-CIERRA-ARCHIVOS-E. EXIT.
