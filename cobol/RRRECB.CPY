000100******************************************************************
000200*  RRRECB  -  RECIBO YA PROCESADO (CONSECUTIVO RRPOSTA)          *
000300*  REC-ESTADO:  P = PROCESADO   W = GANADOR DE SORTEO            *
000400*  REC-COM-ID EN BLANCO CUANDO NO SE IDENTIFICO COMERCIO         *
000500*  10/06/2011 HTPZ 326920 - AGREGA VISTAS REC-MONTO-R Y          *
000600*  REC-FECHA-R Y AMPLIA EL FILLER DE COLA                        *
000700******************************************************************
000800 01  REG-RRRECB.
000900     02  REC-ID                      PIC X(08).
001000     02  REC-CLI-ID                  PIC X(08).
001100     02  REC-TELEFONO                PIC X(15).
001200     02  REC-COM-ID                  PIC X(08).
001300     02  REC-COM-NOMBRE              PIC X(30).
001400     02  REC-MONTO                   PIC S9(07)V99.
001500     02  REC-MONTO-R REDEFINES REC-MONTO.
001600         04  REC-MT-ENTERO           PIC S9(07).
001700         04  REC-MT-DECIMAL          PIC 9(02).
001800     02  REC-MONEDA                  PIC X(03).
001900     02  REC-FECHA                   PIC X(10).
002000     02  REC-FECHA-R REDEFINES REC-FECHA.
002100         04  REC-FA-ANO              PIC X(04).
002200         04  FILLER                  PIC X(01).
002300         04  REC-FA-MES              PIC X(02).
002400         04  FILLER                  PIC X(01).
002500         04  REC-FA-DIA              PIC X(02).
002600     02  REC-ESTADO                  PIC X(01).
002700         88  REC-PROCESADO                  VALUE 'P'.
002800         88  REC-GANADOR                    VALUE 'W'.
002900     02  REC-NUM-ARTIC               PIC 9(03).
003000         88  REC-SIN-ARTICULOS              VALUE 0.
003100     02  FILLER                      PIC X(40).
