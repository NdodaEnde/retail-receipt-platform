000100******************************************************************
000200*  RRCOMM  -  MAESTRO DE COMERCIOS DEL PROGRAMA RECIBOS-PREMIO   *
000300*  UN REGISTRO POR COMERCIO, LLAVE LOGICA = COM-NOMBRE (SIN      *
000400*  DISTINGUIR MAYUS/MINUS).  CARGADO COMPLETO A TABLA Y          *
000500*  REGRABADO AL FINAL DE CADA CORRIDA                            *
000600*  10/06/2011 HTPZ 326920 - AGREGA VISTA COM-DIR-R DE COM-       *
000700*  DIRECCION (CALLE/CIUDAD) Y AMPLIA EL FILLER DE COLA           *
000800******************************************************************
000900 01  REG-RRCOMM.
001000     02  COM-ID                      PIC X(08).
001100     02  COM-NOMBRE                  PIC X(30).
001200     02  COM-DIRECCION               PIC X(40).
001300     02  COM-DIR-R REDEFINES COM-DIRECCION.
001400         04  COM-DIR-CALLE           PIC X(25).
001500         04  COM-DIR-CIUDAD          PIC X(15).
001600     02  COM-TOT-RECIBOS             PIC 9(07).
001700         88  COM-SIN-VENTAS                 VALUE 0.
001800     02  COM-TOT-VENTAS              PIC S9(07)V99.
001900     02  FILLER                      PIC X(33).
