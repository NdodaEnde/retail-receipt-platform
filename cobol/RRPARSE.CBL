000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : JORGE LUIS RIVAS (JLRV)                          *
000400* APLICACION  : RECIBOS-PREMIO                                   *
000500* PROGRAMA    : RRPARSE                                          *
000600* TIPO        : SUBPROGRAMA (BATCH)                              *
000700* DESCRIPCION : RUTINA DE ANALISIS DE TEXTO DE RECIBOS DE VENTA, *
000800*             : EXTRAE COMERCIO, DIRECCION, FECHA, MONTO TOTAL Y *
000900*             : RENGLONES DE ARTICULOS.  LLAMADO POR RRPOSTA POR *
001000*             : CADA RECIBO SOMETIDO.  NO ABRE ARCHIVOS          *
001100* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO)                 *
001200* ACCION (ES) : K=CALCULO                                        *
001300* INSTALADO   : 22/03/1988                                       *
001400* BPM/RATIONAL: 310045                                           *
001500* NOMBRE      : ANALIZADOR DE TEXTO DE RECIBOS                   *
001600******************************************************************
001700*                  B I T A C O R A   D E   C A M B I O S         *
001800******************************************************************
001900* 14/03/1988 JLRV 310045  VERSION ORIGINAL                       *
002000* 02/08/1988 JLRV 310098  SE AGREGA TABLA DE DIRECCIONES         *
002100* 19/01/1989 MRCS 311206  CORRIGE CORTE DE PALABRA SUBTOTAL      *
002200* 07/11/1990 JLRV 312410  PERMITE COMA COMO SEPARADOR DECIMAL    *
002300* 23/05/1991 MRCS 313355  AGREGA COMERCIOS CASHBUILD Y BUILDERS  *
002400* 11/02/1993 HTPZ 314890  CORRIGE RENGLON DE ARTICULO CON PRECIO *
002500*                         NEGATIVO                               *
002600* 30/09/1994 JLRV 315760  AGREGA PATRON DE FECHA AAAA/MM/DD      *
002700* 16/06/1995 MRCS 316980  EXCLUYE RENGLONES CON PALABRA CAMBIO   *
002800* 04/03/1997 HTPZ 317401  OPTIMIZA BUSQUEDA DE SUBCADENA         *
002900* 21/11/1998 JLRV 318655  REVISION Y2K - FECHA DE RECIBO QUEDA   *
003000*                         COMO TEXTO VERBATIM, NO SE CONVIERTE   *
003100* 08/02/1999 JLRV 318700  PRUEBAS DE FIN DE SIGLO SIN HALLAZGOS  *
003200* 17/07/2001 MRCS 320114  AGREGA COMERCIO MR PRICE Y FOSCHINI    *
003300* 05/04/2004 HTPZ 322230  CORRIGE MONTO CON SEPARADOR DE MILES   *
003400* 12/09/2006 ELRR 324018  ESTANDARIZA RUTINAS DE RECORTE DE      *
003500*                         ESPACIOS CON LAS DE RRSORTE/RRANLYZ    *
003600* 30/01/2009 ELRR 325560  AGREGA PALABRA CLAVE GRAND TOTAL       *
003700* 10/06/2011 HTPZ 326910  QUITA TOPE DE $9,999.99 POR ARTICULO;  *
003800*                         RESPETA EL TOPE REAL DEL CAMPO         *
003900*                         LK-ART-PRECIO (99999.99)               *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                    RRPARSE.
004300 AUTHOR.                        JORGE LUIS RIVAS.
004400 INSTALLATION.                  RECIBOS-PREMIO.
004500 DATE-WRITTEN.                  14/03/1988.
004600 DATE-COMPILED.                 30/01/2009.
004700 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS NUMERICO  IS '0' THRU '9'.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500*         T A B L A S   D E   P A L A B R A S   C L A V E        *
005600******************************************************************
005700 01  WKS-TABLA-COMERCIOS.
005800     02  WKS-COMERCIO            OCCURS 22 TIMES  PIC X(12).
005900 01  WKS-TABLA-DIRECCION.
006000     02  WKS-DIRECCION-KW        OCCURS 11 TIMES  PIC X(10).
006100 01  WKS-TABLA-SALTA.
006200     02  WKS-SALTA-KW            OCCURS 08 TIMES  PIC X(10).
006300 01  WKS-TABLA-TOTALKW.
006400     02  WKS-TOTAL-KW            OCCURS 05 TIMES  PIC X(12).
006500******************************************************************
006600*              B A N D E R A S   D E   T R A B A J O             *
006700******************************************************************
006800 01  WKS-BANDERAS.
006900     02  WKS-ENCONTRADO          PIC 9(01) COMP.
007000         88  SE-ENCONTRO                   VALUE 1.
007100     02  WKS-FIN-CONTEO          PIC 9(01) COMP.
007200         88  FIN-CONTEO                    VALUE 1.
007300     02  WKS-DOS-DIGITOS-OK      PIC 9(01) COMP.
007400         88  DOS-DIGITOS-OK                VALUE 1.
007500     02  WKS-HAY-R-ANTES         PIC 9(01) COMP.
007600         88  HAY-R-ANTES                   VALUE 1.
007700     02  WKS-REQUIERE-R          PIC 9(01) COMP.
007800         88  REQUIERE-R                    VALUE 1.
007900     02  WKS-MONTO-HALLADO-OK    PIC 9(01) COMP.
008000         88  MONTO-HALLADO-OK              VALUE 1.
008100     02  WKS-PATRON-MONTO-OK     PIC 9(01) COMP.
008200         88  MONTO-PATRON-OK               VALUE 1.
008300     02  FILLER                  PIC X(02).
008400******************************************************************
008500*        I N D I C E S   Y   C O N T A D O R E S   D E   A N A - *
008600*        L I S I S (TODOS BINARIOS, TRABAJO, NO DE ARCHIVO)      *
008700******************************************************************
008800 01  WKS-INDICES.
008900     02  WKS-I                   PIC S9(04) COMP.
009000     02  WKS-J                   PIC S9(04) COMP.
009100     02  WKS-K                   PIC S9(04) COMP.
009200     02  WKS-LIMITE              PIC S9(04) COMP.
009300     02  WKS-LARGO-LINEA         PIC S9(04) COMP.
009400     02  WKS-LARGO-PATRON        PIC S9(04) COMP.
009500     02  WKS-POS-HALLADA         PIC S9(04) COMP.
009600     02  WKS-POS-SEP             PIC S9(04) COMP.
009700     02  WKS-POS-INI-MONTO       PIC S9(04) COMP.
009800     02  WKS-POS-LIMITE-NOMBRE   PIC S9(04) COMP.
009900     02  WKS-DIGITOS-ENTEROS     PIC S9(04) COMP.
010000     02  WKS-MAX-DIGITOS         PIC S9(04) COMP.
010100     02  WKS-LARGO-G1            PIC S9(04) COMP.
010200     02  WKS-LARGO-G2            PIC S9(04) COMP.
010300     02  WKS-LARGO-G3            PIC S9(04) COMP.
010400     02  FILLER                  PIC X(02).
010500******************************************************************
010600*      C A M P O S   D E   T E X T O   E N   A N A L I S I S     *
010700******************************************************************
010800 01  WKS-TEXTO-TRABAJO.
010900     02  WKS-LINEA-MAYUS         PIC X(59).
011000     02  WKS-PATRON-TEXTO        PIC X(12).
011100     02  WKS-UN-CARACTER         PIC X(01).
011200     02  WKS-SEP-FECHA           PIC X(01).
011300     02  FILLER                  PIC X(02).
011400 01  WKS-MONTO-TEXTO.
011500     02  WKS-MT-ENTERO-NUM       PIC 9(07).
011600     02  WKS-MT-DECIMAL-NUM      PIC 9(02).
011700 01  WKS-MONTO-TEXTO-R REDEFINES WKS-MONTO-TEXTO.
011800     02  WKS-MT-ENTERO-ALFA      PIC X(07).
011900     02  WKS-MT-DECIMAL-ALFA     PIC X(02).
012000******************************************************************
012100*      A R E A   D E L   M O N T O   C A L C U L A D O           *
012200******************************************************************
012300 01  WKS-VALOR-CALCULADO.
012400     02  WKS-MONTO-CALC          PIC S9(07)V99.
012500 01  WKS-MONTO-CALC-R REDEFINES WKS-VALOR-CALCULADO.
012600     02  WKS-MC-ENTERO           PIC S9(07).
012700     02  WKS-MC-DECIMAL          PIC 9(02).
012800******************************************************************
012900*      A R E A   D E   F E C H A   H A L L A D A                 *
013000******************************************************************
013100 01  WKS-FECHA-AREA.
013200     02  WKS-FECHA-HALLADA       PIC X(10).
013300 01  WKS-FECHA-HALLADA-R REDEFINES WKS-FECHA-AREA.
013400     02  WKS-FH-PARTE-1          PIC X(04).
013500     02  WKS-FH-SEP-1            PIC X(01).
013600     02  WKS-FH-PARTE-2          PIC X(05).
013700 LINKAGE SECTION.
013800******************************************************************
013900*  AREA DE COMUNICACION CON RRPOSTA - UN RECIBO POR LLAMADA      *
014000******************************************************************
014100 01  LK-PARSE-AREA.
014200     02  LK-NUM-LINEAS           PIC 9(03).
014300     02  LK-LINEAS               OCCURS 50 TIMES   PIC X(59).
014400     02  LK-COMERCIO             PIC X(30).
014500     02  LK-DIRECCION            PIC X(40).
014600     02  LK-FECHA                PIC X(10).
014700     02  FILLER                  PIC X(05).
014800     02  LK-MONTO                PIC S9(07)V99.
014900     02  LK-NUM-ARTICULOS        PIC 9(03).
015000     02  LK-ARTICULOS            OCCURS 50 TIMES.
015100         04  LK-ART-DESC             PIC X(40).
015200         04  LK-ART-PRECIO           PIC S9(05)V99.
015300         04  LK-ART-CANT             PIC 9(03).
015400 PROCEDURE DIVISION USING LK-PARSE-AREA.
015500******************************************************************
015600*               S E C C I O N    P R I N C I P A L               *
015700******************************************************************
015800 000-PRINCIPAL SECTION.
015900     PERFORM 050-INICIALIZA-TABLAS
016000     PERFORM 100-INICIALIZA-SALIDA
016100     PERFORM 200-BUSCA-COMERCIO
016200     PERFORM 300-BUSCA-DIRECCION
016300     PERFORM 400-BUSCA-MONTO
016400     PERFORM 500-BUSCA-ARTICULOS
016500     PERFORM 600-BUSCA-FECHA
016600     GOBACK.
016700 000-PRINCIPAL-E. EXIT.
016800
016900*    14/03/1988 JLRV - CARGA LAS TABLAS DE PALABRAS CLAVE DEL
017000*    NEGOCIO.  SE CARGAN POR MOVE PORQUE EL COMPILADOR DE ESTA
017100*    INSTALACION NO ACEPTA VALUE POR OCURRENCIA EN TABLAS
017200 050-INICIALIZA-TABLAS SECTION.
017300     MOVE 'CHECKERS'    TO WKS-COMERCIO (01)
017400     MOVE 'PICK N PAY'  TO WKS-COMERCIO (02)
017500     MOVE 'WOOLWORTHS'  TO WKS-COMERCIO (03)
017600     MOVE 'SHOPRITE'    TO WKS-COMERCIO (04)
017700     MOVE 'SPAR'        TO WKS-COMERCIO (05)
017800     MOVE 'DIS-CHEM'    TO WKS-COMERCIO (06)
017900     MOVE 'CLICKS'      TO WKS-COMERCIO (07)
018000     MOVE 'ENGEN'       TO WKS-COMERCIO (08)
018100     MOVE 'SHELL'       TO WKS-COMERCIO (09)
018200     MOVE 'BP'          TO WKS-COMERCIO (10)
018300     MOVE 'SASOL'       TO WKS-COMERCIO (11)
018400     MOVE 'GAME'        TO WKS-COMERCIO (12)
018500     MOVE 'MAKRO'       TO WKS-COMERCIO (13)
018600     MOVE 'BUILDERS'    TO WKS-COMERCIO (14)
018700     MOVE 'CASHBUILD'   TO WKS-COMERCIO (15)
018800     MOVE 'PEP'         TO WKS-COMERCIO (16)
018900     MOVE 'ACKERMANS'   TO WKS-COMERCIO (17)
019000     MOVE 'TRUWORTHS'   TO WKS-COMERCIO (18)
019100     MOVE 'EDGARS'      TO WKS-COMERCIO (19)
019200     MOVE 'JET'         TO WKS-COMERCIO (20)
019300     MOVE 'MR PRICE'    TO WKS-COMERCIO (21)
019400     MOVE 'FOSCHINI'    TO WKS-COMERCIO (22)
019500     MOVE 'STREET'      TO WKS-DIRECCION-KW (01)
019600     MOVE 'ST.'         TO WKS-DIRECCION-KW (02)
019700     MOVE 'ROAD'        TO WKS-DIRECCION-KW (03)
019800     MOVE 'RD.'         TO WKS-DIRECCION-KW (04)
019900     MOVE 'AVE'         TO WKS-DIRECCION-KW (05)
020000     MOVE 'AVENUE'      TO WKS-DIRECCION-KW (06)
020100     MOVE 'MALL'        TO WKS-DIRECCION-KW (07)
020200     MOVE 'CENTRE'      TO WKS-DIRECCION-KW (08)
020300     MOVE 'CENTER'      TO WKS-DIRECCION-KW (09)
020400     MOVE 'SHOP'        TO WKS-DIRECCION-KW (10)
020500     MOVE 'STORE'       TO WKS-DIRECCION-KW (11)
020600     MOVE 'TOTAL'       TO WKS-SALTA-KW (01)
020700     MOVE 'SUBTOTAL'    TO WKS-SALTA-KW (02)
020800     MOVE 'VAT'         TO WKS-SALTA-KW (03)
020900     MOVE 'TAX'         TO WKS-SALTA-KW (04)
021000     MOVE 'CASH'        TO WKS-SALTA-KW (05)
021100     MOVE 'CHANGE'      TO WKS-SALTA-KW (06)
021200     MOVE 'CARD'        TO WKS-SALTA-KW (07)
021300     MOVE 'BALANCE'     TO WKS-SALTA-KW (08)
021400     MOVE 'TOTAL'       TO WKS-TOTAL-KW (01)
021500     MOVE 'AMOUNT DUE'  TO WKS-TOTAL-KW (02)
021600     MOVE 'BALANCE DUE' TO WKS-TOTAL-KW (03)
021700     MOVE 'GRAND TOTAL' TO WKS-TOTAL-KW (04)
021800     MOVE 'SUBTOTAL'    TO WKS-TOTAL-KW (05).
021900 050-INICIALIZA-TABLAS-E. EXIT.
022000
022100 100-INICIALIZA-SALIDA SECTION.
022200     MOVE SPACES TO LK-COMERCIO LK-DIRECCION LK-FECHA
022300     MOVE 0      TO LK-MONTO LK-NUM-ARTICULOS.
022400 100-INICIALIZA-SALIDA-E. EXIT.
022500
022600******************************************************************
022700*       B U S Q U E D A   D E L   N O M B R E   D E L            *
022800*       C O M E R C I O   ( P R I M E R A S   5   L I N E A S )  *
022900******************************************************************
023000 200-BUSCA-COMERCIO SECTION.
023100     MOVE 5 TO WKS-LIMITE
023200     IF LK-NUM-LINEAS < 5
023300        MOVE LK-NUM-LINEAS TO WKS-LIMITE
023400     END-IF
023500     MOVE 1 TO WKS-I
023600     PERFORM 210-EXAMINA-LINEA-COMERCIO
023700         UNTIL WKS-I > WKS-LIMITE OR LK-COMERCIO NOT = SPACES
023800     IF LK-COMERCIO = SPACES AND LK-NUM-LINEAS > 0
023900        MOVE LK-LINEAS (1) TO LK-COMERCIO
024000     END-IF.
024100 200-BUSCA-COMERCIO-E. EXIT.
024200
024300*    02/08/1988 JLRV - SI NINGUNA DE LAS LINEAS CONTIENE UN
024400*    COMERCIO CONOCIDO, LA PRIMERA LINEA SE USA COMO NOMBRE
024500 210-EXAMINA-LINEA-COMERCIO SECTION.
024600     MOVE LK-LINEAS (WKS-I) TO WKS-LINEA-MAYUS
024700     PERFORM 900-CONVIERTE-MAYUSCULAS
024800     MOVE 0 TO WKS-J
024900     MOVE 0 TO WKS-ENCONTRADO
025000     PERFORM 220-PRUEBA-UN-COMERCIO
025100         UNTIL WKS-J > 22 OR SE-ENCONTRO
025200     IF SE-ENCONTRO
025300        MOVE LK-LINEAS (WKS-I) TO LK-COMERCIO
025400     END-IF
025500     ADD 1 TO WKS-I.
025600 210-EXAMINA-LINEA-COMERCIO-E. EXIT.
025700
025800 220-PRUEBA-UN-COMERCIO SECTION.
025900     ADD 1 TO WKS-J
026000     IF WKS-J <= 22
026100        MOVE WKS-COMERCIO (WKS-J) TO WKS-PATRON-TEXTO
026200        PERFORM 905-CALCULA-LARGO-PATRON
026300        PERFORM 910-BUSCA-SUBCADENA
026400        IF WKS-POS-HALLADA > 0
026500           MOVE 1 TO WKS-ENCONTRADO
026600        END-IF
026700     END-IF.
026800 220-PRUEBA-UN-COMERCIO-E. EXIT.
026900
027000******************************************************************
027100*       B U S Q U E D A   D E   D I R E C C I O N                *
027200*       ( L I N E A S   2   A   1 0 )                            *
027300******************************************************************
027400 300-BUSCA-DIRECCION SECTION.
027500     MOVE 2 TO WKS-I
027600     MOVE 10 TO WKS-LIMITE
027700     IF LK-NUM-LINEAS < 10
027800        MOVE LK-NUM-LINEAS TO WKS-LIMITE
027900     END-IF
028000     IF WKS-LIMITE >= 2
028100        PERFORM 310-EXAMINA-LINEA-DIRECCION
028200            UNTIL WKS-I > WKS-LIMITE OR LK-DIRECCION NOT = SPACES
028300     END-IF.
028400 300-BUSCA-DIRECCION-E. EXIT.
028500
028600 310-EXAMINA-LINEA-DIRECCION SECTION.
028700     MOVE LK-LINEAS (WKS-I) TO WKS-LINEA-MAYUS
028800     PERFORM 900-CONVIERTE-MAYUSCULAS
028900     MOVE 0 TO WKS-J
029000     MOVE 0 TO WKS-ENCONTRADO
029100     PERFORM 320-PRUEBA-UNA-DIRECCION
029200         UNTIL WKS-J > 11 OR SE-ENCONTRO
029300     IF SE-ENCONTRO
029400        MOVE LK-LINEAS (WKS-I) TO LK-DIRECCION
029500     END-IF
029600     ADD 1 TO WKS-I.
029700 310-EXAMINA-LINEA-DIRECCION-E. EXIT.
029800
029900 320-PRUEBA-UNA-DIRECCION SECTION.
030000     ADD 1 TO WKS-J
030100     IF WKS-J <= 11
030200        MOVE WKS-DIRECCION-KW (WKS-J) TO WKS-PATRON-TEXTO
030300        PERFORM 905-CALCULA-LARGO-PATRON
030400        PERFORM 910-BUSCA-SUBCADENA
030500        IF WKS-POS-HALLADA > 0
030600           MOVE 1 TO WKS-ENCONTRADO
030700        END-IF
030800     END-IF.
030900 320-PRUEBA-UNA-DIRECCION-E. EXIT.
031000
031100******************************************************************
031200*       B U S Q U E D A   D E L   M O N T O   T O T A L          *
031300*       ( D E   A B A J O   H A C I A   A R R I B A )            *
031400******************************************************************
031500 400-BUSCA-MONTO SECTION.
031600     MOVE LK-NUM-LINEAS TO WKS-I
031700     PERFORM 410-EXAMINA-LINEA-MONTO
031800         UNTIL WKS-I < 1 OR LK-MONTO > 0.
031900 400-BUSCA-MONTO-E. EXIT.
032000
032100*    07/11/1990 JLRV - SE PRUEBAN EN ORDEN LOS TRES PATRONES DE
032200*    MONTO; UN MONTO DE 0.00 NO DETIENE EL RECORRIDO DE LINEAS
032300 410-EXAMINA-LINEA-MONTO SECTION.
032400     MOVE LK-LINEAS (WKS-I) TO WKS-LINEA-MAYUS
032500     PERFORM 900-CONVIERTE-MAYUSCULAS
032600     MOVE 0 TO WKS-PATRON-MONTO-OK
032700     PERFORM 420-PATRON-1-PALABRA-CLAVE
032800     IF NOT MONTO-PATRON-OK
032900        PERFORM 440-PATRON-2-CON-R
033000     END-IF
033100     IF NOT MONTO-PATRON-OK
033200        PERFORM 445-PATRON-3-SIN-R
033300     END-IF
033400     IF MONTO-PATRON-OK
033500        MOVE WKS-MONTO-CALC TO LK-MONTO
033600     END-IF
033700     SUBTRACT 1 FROM WKS-I.
033800 410-EXAMINA-LINEA-MONTO-E. EXIT.
033900
034000*    PATRON 1 - PALABRA CLAVE (TOTAL/AMOUNT DUE/BALANCE DUE/
034100*    GRAND TOTAL/SUBTOTAL) SEGUIDA DEL MONTO EN CUALQUIER PARTE
034200 420-PATRON-1-PALABRA-CLAVE SECTION.
034300     MOVE 0 TO WKS-J
034400     MOVE 0 TO WKS-ENCONTRADO
034500     PERFORM 421-PRUEBA-UNA-PALABRA-TOTAL
034600         UNTIL WKS-J > 5 OR SE-ENCONTRO
034700     IF SE-ENCONTRO
034800        PERFORM 930-LARGO-DE-LINEA
034900        PERFORM 425-UBICA-MONTO-TRAS-PALABRA
035000     END-IF.
035100 420-PATRON-1-PALABRA-CLAVE-E. EXIT.
035200
035300 421-PRUEBA-UNA-PALABRA-TOTAL SECTION.
035400     ADD 1 TO WKS-J
035500     IF WKS-J <= 5
035600        MOVE WKS-TOTAL-KW (WKS-J) TO WKS-PATRON-TEXTO
035700        PERFORM 905-CALCULA-LARGO-PATRON
035800        PERFORM 910-BUSCA-SUBCADENA
035900        IF WKS-POS-HALLADA > 0
036000           MOVE 1 TO WKS-ENCONTRADO
036100           COMPUTE WKS-POS-INI-MONTO =
036200                   WKS-POS-HALLADA + WKS-LARGO-PATRON
036300        END-IF
036400     END-IF.
036500 421-PRUEBA-UNA-PALABRA-TOTAL-E. EXIT.
036600
036700*    A PARTIR DE WKS-POS-INI-MONTO SE SALTAN ':' Y ESPACIOS Y UNA
036800*    'R' OPCIONAL DE MONEDA, LUEGO SE ARMA EL MONTO
036900 425-UBICA-MONTO-TRAS-PALABRA SECTION.
037000     MOVE WKS-POS-INI-MONTO TO WKS-K
037100     IF WKS-K <= WKS-LARGO-LINEA
037200        IF WKS-LINEA-MAYUS (WKS-K:1) = ':'
037300           ADD 1 TO WKS-K
037400        END-IF
037500     END-IF
037600     PERFORM 965-SALTA-ESPACIO-ADELANTE
037700     IF WKS-K <= WKS-LARGO-LINEA
037800        IF WKS-LINEA-MAYUS (WKS-K:1) = 'R'
037900           ADD 1 TO WKS-K
038000           PERFORM 965-SALTA-ESPACIO-ADELANTE
038100        END-IF
038200     END-IF
038300     MOVE 7 TO WKS-MAX-DIGITOS
038400     PERFORM 942-CUENTA-DIGITOS-ADELANTE
038500     IF WKS-DIGITOS-ENTEROS > 0 AND WKS-K <= WKS-LARGO-LINEA
038600        MOVE WKS-LINEA-MAYUS (WKS-K:1) TO WKS-UN-CARACTER
038700        IF WKS-UN-CARACTER = '.' OR WKS-UN-CARACTER = ','
038800           MOVE WKS-K TO WKS-POS-SEP
038900           IF WKS-POS-SEP + 2 <= WKS-LARGO-LINEA
039000              PERFORM 950-ARMA-MONTO-DESDE-TEXTO
039100              MOVE 1 TO WKS-PATRON-MONTO-OK
039200           END-IF
039300        END-IF
039400     END-IF.
039500 425-UBICA-MONTO-TRAS-PALABRA-E. EXIT.
039600
039700*    PATRON 2 - MONTO PRECEDIDO DE 'R' AL FINAL DE LA LINEA,
039800*    OPCIONALMENTE SEGUIDO DE LA PALABRA TOTAL O DUE
039900 440-PATRON-2-CON-R SECTION.
040000     PERFORM 930-LARGO-DE-LINEA
040100     PERFORM 935-QUITA-TOTAL-O-DUE
040200     MOVE 1 TO WKS-REQUIERE-R
040300     PERFORM 470-BUSCA-MONTO-AL-FINAL.
040400 440-PATRON-2-CON-R-E. EXIT.
040500
040600*    PATRON 3 - MONTO SOLO (SIN 'R') AL FINAL DE LA LINEA,
040700*    OPCIONALMENTE SEGUIDO DE 'ZAR' O 'RAND'
040800 445-PATRON-3-SIN-R SECTION.
040900     PERFORM 930-LARGO-DE-LINEA
041000     PERFORM 938-QUITA-ZAR-O-RAND
041100     MOVE 0 TO WKS-REQUIERE-R
041200     PERFORM 470-BUSCA-MONTO-AL-FINAL.
041300 445-PATRON-3-SIN-R-E. EXIT.
041400
041500*    R U T I N A   C O M P A R T I D A   P A T R O N   2   Y   3
041600*    BUSCA UN MONTO AL FINAL DE LA LINEA (YA RECORTADA DE
041700*    PALABRAS FINALES), OPCIONALMENTE PRECEDIDO DE 'R'
041800 470-BUSCA-MONTO-AL-FINAL SECTION.
041900     MOVE 0 TO WKS-PATRON-MONTO-OK
042000     IF WKS-LARGO-LINEA >= 4
042100        COMPUTE WKS-K = WKS-LARGO-LINEA - 1
042200        PERFORM 939-VERIFICA-DOS-DIGITOS
042300        IF DOS-DIGITOS-OK
042400           COMPUTE WKS-POS-SEP = WKS-LARGO-LINEA - 2
042500           MOVE WKS-LINEA-MAYUS (WKS-POS-SEP:1) TO WKS-UN-CARACTER
042600           IF WKS-UN-CARACTER = '.' OR WKS-UN-CARACTER = ','
042700              MOVE 7 TO WKS-MAX-DIGITOS
042800              COMPUTE WKS-K = WKS-POS-SEP - 1
042900              PERFORM 944-CUENTA-DIGITOS-ATRAS
043000              IF WKS-DIGITOS-ENTEROS > 0
043100                 PERFORM 950-ARMA-MONTO-DESDE-TEXTO
043200                 MOVE 1 TO WKS-MONTO-HALLADO-OK
043300                 IF REQUIERE-R
043400                    PERFORM 960-VERIFICA-R-ANTES
043500                    IF NOT HAY-R-ANTES
043600                       MOVE 0 TO WKS-MONTO-HALLADO-OK
043700                    END-IF
043800                 END-IF
043900                 IF MONTO-HALLADO-OK
044000                    MOVE 1 TO WKS-PATRON-MONTO-OK
044100                 END-IF
044200              END-IF
044300           END-IF
044400        END-IF
044500     END-IF.
044600 470-BUSCA-MONTO-AL-FINAL-E. EXIT.
044700
044800******************************************************************
044900*       B U S Q U E D A   D E   A R T I C U L O S                *
045000*       ( T O D A S   L A S   L I N E A S,   D E   A R R I B A   *
045100*       H A C I A   A B A J O )                                  *
045200******************************************************************
045300 500-BUSCA-ARTICULOS SECTION.
045400     MOVE 1 TO WKS-I
045500     PERFORM 510-EXAMINA-LINEA-ARTICULO
045600         UNTIL WKS-I > LK-NUM-LINEAS OR LK-NUM-ARTICULOS >= 50.
045700 500-BUSCA-ARTICULOS-E. EXIT.
045800
045900*    11/02/1993 HTPZ - UNA LINEA ES ARTICULO SI NO CONTIENE
046000*    PALABRA DE EXCLUSION Y TERMINA EN UN MONTO VALIDO
046100 510-EXAMINA-LINEA-ARTICULO SECTION.
046200     MOVE LK-LINEAS (WKS-I) TO WKS-LINEA-MAYUS
046300     PERFORM 900-CONVIERTE-MAYUSCULAS
046400     PERFORM 520-CONTIENE-PALABRA-SALTA
046500     IF NOT SE-ENCONTRO
046600        PERFORM 930-LARGO-DE-LINEA
046700        MOVE 0 TO WKS-REQUIERE-R
046800        PERFORM 470-BUSCA-MONTO-AL-FINAL
046900        IF MONTO-PATRON-OK
047000           PERFORM 530-VALIDA-Y-AGREGA-ARTICULO
047100        END-IF
047200     END-IF
047300     ADD 1 TO WKS-I.
047400 510-EXAMINA-LINEA-ARTICULO-E. EXIT.
047500
047600 520-CONTIENE-PALABRA-SALTA SECTION.
047700     MOVE 0 TO WKS-J
047800     MOVE 0 TO WKS-ENCONTRADO
047900     PERFORM 521-PRUEBA-UNA-PALABRA-SALTA
048000         UNTIL WKS-J > 8 OR SE-ENCONTRO.
048100 520-CONTIENE-PALABRA-SALTA-E. EXIT.
048200
048300 521-PRUEBA-UNA-PALABRA-SALTA SECTION.
048400     ADD 1 TO WKS-J
048500     IF WKS-J <= 8
048600        MOVE WKS-SALTA-KW (WKS-J) TO WKS-PATRON-TEXTO
048700        PERFORM 905-CALCULA-LARGO-PATRON
048800        PERFORM 910-BUSCA-SUBCADENA
048900        IF WKS-POS-HALLADA > 0
049000           MOVE 1 TO WKS-ENCONTRADO
049100        END-IF
049200     END-IF.
049300 521-PRUEBA-UNA-PALABRA-SALTA-E. EXIT.
049400
049500*    SE SEPARA EL NOMBRE DEL ARTICULO DEL MONTO HALLADO; EXIGE
049600*    UN ESPACIO ANTES DEL MONTO Y UN NOMBRE DE MAS DE 2 CARACTERES
049700 530-VALIDA-Y-AGREGA-ARTICULO SECTION.
049800     MOVE WKS-K TO WKS-POS-LIMITE-NOMBRE
049900     IF WKS-POS-LIMITE-NOMBRE >= 1 AND
050000        WKS-LINEA-MAYUS (WKS-POS-LIMITE-NOMBRE:1) = 'R'
050100        SUBTRACT 1 FROM WKS-POS-LIMITE-NOMBRE
050200     END-IF
050300     IF WKS-POS-LIMITE-NOMBRE >= 1 AND
050400        WKS-LINEA-MAYUS (WKS-POS-LIMITE-NOMBRE:1) = SPACE
050500        SUBTRACT 1 FROM WKS-POS-LIMITE-NOMBRE
050600        MOVE WKS-POS-LIMITE-NOMBRE TO WKS-LARGO-LINEA
050700        PERFORM 936-QUITA-ESPACIOS-FINALES
050800*       15/02/1999 MRCS - SOLO SE EXIGE NOMBRE DE MAS DE 2
050900*       CARACTERES Y MONTO POSITIVO, SIN TOPE DE NEGOCIO
051000*       10/06/2011 HTPZ 326910 - WKS-MC-ENTERO NO PUEDE PASAR DE
051100*       99999 (TOPE DE LK-ART-PRECIO PIC S9(05)V99); UN MONTO MAYO
051200*       SE TRUNCARIA AL GRABAR EL ARTICULO, NO ES REGLA DE NEGOCIO
051300        IF WKS-LARGO-LINEA > 2 AND WKS-MONTO-CALC > 0
051400           AND WKS-MC-ENTERO <= 99999
051500           PERFORM 540-AGREGA-ARTICULO
051600        END-IF
051700     END-IF.
051800 530-VALIDA-Y-AGREGA-ARTICULO-E. EXIT.
051900
052000 540-AGREGA-ARTICULO SECTION.
052100     ADD 1 TO LK-NUM-ARTICULOS
052200     IF LK-NUM-ARTICULOS <= 50
052300        MOVE LK-LINEAS (WKS-I) (1:WKS-LARGO-LINEA)
052400          TO LK-ART-DESC (LK-NUM-ARTICULOS)
052500        MOVE WKS-MONTO-CALC TO LK-ART-PRECIO (LK-NUM-ARTICULOS)
052600        MOVE 1 TO LK-ART-CANT (LK-NUM-ARTICULOS)
052700     ELSE
052800        SUBTRACT 1 FROM LK-NUM-ARTICULOS
052900     END-IF.
053000 540-AGREGA-ARTICULO-E. EXIT.
053100
053200******************************************************************
053300*       B U S Q U E D A   D E   F E C H A                        *
053400*       ( T O D A S   L A S   L I N E A S,   D E   A R R I B A   *
053500*       H A C I A   A B A J O ;   Q U E D A   V E R B A T I M )  *
053600******************************************************************
053700 600-BUSCA-FECHA SECTION.
053800     MOVE 1 TO WKS-I
053900     PERFORM 610-EXAMINA-LINEA-FECHA
054000         UNTIL WKS-I > LK-NUM-LINEAS OR LK-FECHA NOT = SPACES.
054100 600-BUSCA-FECHA-E. EXIT.
054200
054300 610-EXAMINA-LINEA-FECHA SECTION.
054400     MOVE LK-LINEAS (WKS-I) TO WKS-LINEA-MAYUS
054500     PERFORM 930-LARGO-DE-LINEA
054600     MOVE 1 TO WKS-K
054700     PERFORM 615-PRUEBA-POSICION-FECHA
054800         UNTIL WKS-K > WKS-LARGO-LINEA OR LK-FECHA NOT = SPACES
054900     ADD 1 TO WKS-I.
055000 610-EXAMINA-LINEA-FECHA-E. EXIT.
055100
055200 615-PRUEBA-POSICION-FECHA SECTION.
055300     PERFORM 620-PRUEBA-FECHA-DMY-AQUI
055400     IF LK-FECHA = SPACES
055500        PERFORM 630-PRUEBA-FECHA-YMD-AQUI
055600     END-IF
055700     ADD 1 TO WKS-K.
055800 615-PRUEBA-POSICION-FECHA-E. EXIT.
055900
056000*    30/09/1994 JLRV - PATRON D/M/AA .. DD/MM/AAAA, SEPARADOR
056100*    '/' U '-' IGUAL EN AMBAS POSICIONES
056200 620-PRUEBA-FECHA-DMY-AQUI SECTION.
056300     MOVE WKS-K TO WKS-POS-INI-MONTO
056400     MOVE 2 TO WKS-MAX-DIGITOS
056500     PERFORM 942-CUENTA-DIGITOS-ADELANTE
056600     MOVE WKS-DIGITOS-ENTEROS TO WKS-LARGO-G1
056700     IF WKS-LARGO-G1 >= 1 AND WKS-K <= WKS-LARGO-LINEA
056800        MOVE WKS-LINEA-MAYUS (WKS-K:1) TO WKS-UN-CARACTER
056900        IF WKS-UN-CARACTER = '/' OR WKS-UN-CARACTER = '-'
057000           MOVE WKS-UN-CARACTER TO WKS-SEP-FECHA
057100           ADD 1 TO WKS-K
057200           PERFORM 942-CUENTA-DIGITOS-ADELANTE
057300           MOVE WKS-DIGITOS-ENTEROS TO WKS-LARGO-G2
057400           IF WKS-LARGO-G2 >= 1 AND WKS-K <= WKS-LARGO-LINEA
057500              MOVE WKS-LINEA-MAYUS (WKS-K:1) TO WKS-UN-CARACTER
057600              IF WKS-UN-CARACTER = WKS-SEP-FECHA
057700                 ADD 1 TO WKS-K
057800                 MOVE 4 TO WKS-MAX-DIGITOS
057900                 PERFORM 942-CUENTA-DIGITOS-ADELANTE
058000                 MOVE WKS-DIGITOS-ENTEROS TO WKS-LARGO-G3
058100                 IF WKS-LARGO-G3 = 2 OR WKS-LARGO-G3 = 4
058200                    COMPUTE WKS-LARGO-PATRON =
058300                            WKS-K - WKS-POS-INI-MONTO
058400                    MOVE WKS-LINEA-MAYUS
058500                         (WKS-POS-INI-MONTO:WKS-LARGO-PATRON)
058600                      TO WKS-FECHA-HALLADA
058700                    PERFORM 635-VALIDA-Y-GRABA-FECHA
058800                 END-IF
058900              END-IF
059000           END-IF
059100        END-IF
059200     END-IF
059300     MOVE WKS-POS-INI-MONTO TO WKS-K.
059400 620-PRUEBA-FECHA-DMY-AQUI-E. EXIT.
059500
059600*    30/09/1994 JLRV - PATRON AAAA/M/D .. AAAA/MM/DD
059700 630-PRUEBA-FECHA-YMD-AQUI SECTION.
059800     MOVE WKS-K TO WKS-POS-INI-MONTO
059900     MOVE 4 TO WKS-MAX-DIGITOS
060000     PERFORM 942-CUENTA-DIGITOS-ADELANTE
060100     MOVE WKS-DIGITOS-ENTEROS TO WKS-LARGO-G1
060200     IF WKS-LARGO-G1 = 4 AND WKS-K <= WKS-LARGO-LINEA
060300        MOVE WKS-LINEA-MAYUS (WKS-K:1) TO WKS-UN-CARACTER
060400        IF WKS-UN-CARACTER = '/' OR WKS-UN-CARACTER = '-'
060500           MOVE WKS-UN-CARACTER TO WKS-SEP-FECHA
060600           ADD 1 TO WKS-K
060700           MOVE 2 TO WKS-MAX-DIGITOS
060800           PERFORM 942-CUENTA-DIGITOS-ADELANTE
060900           MOVE WKS-DIGITOS-ENTEROS TO WKS-LARGO-G2
061000           IF WKS-LARGO-G2 >= 1 AND WKS-K <= WKS-LARGO-LINEA
061100              MOVE WKS-LINEA-MAYUS (WKS-K:1) TO WKS-UN-CARACTER
061200              IF WKS-UN-CARACTER = WKS-SEP-FECHA
061300                 ADD 1 TO WKS-K
061400                 PERFORM 942-CUENTA-DIGITOS-ADELANTE
061500                 MOVE WKS-DIGITOS-ENTEROS TO WKS-LARGO-G3
061600                 IF WKS-LARGO-G3 >= 1
061700                    COMPUTE WKS-LARGO-PATRON =
061800                            WKS-K - WKS-POS-INI-MONTO
061900                    MOVE WKS-LINEA-MAYUS
062000                         (WKS-POS-INI-MONTO:WKS-LARGO-PATRON)
062100                      TO WKS-FECHA-HALLADA
062200                    PERFORM 635-VALIDA-Y-GRABA-FECHA
062300                 END-IF
062400              END-IF
062500           END-IF
062600        END-IF
062700     END-IF
062800     MOVE WKS-POS-INI-MONTO TO WKS-K.
062900 630-PRUEBA-FECHA-YMD-AQUI-E. EXIT.
063000
063100*    20/05/1998 HTPZ - SE EXIGE QUE NINGUNA PARTE DEL PATRON NI
063200*    EL SEPARADOR HAYAN QUEDADO EN BLANCO ANTES DE AUTORIZAR LA
063300*    FECHA HALLADA; EVITA COLAR UN PATRON INCOMPLETO A LK-FECHA
063400 635-VALIDA-Y-GRABA-FECHA SECTION.
063500     IF WKS-FH-PARTE-1 NOT = SPACES AND
063600        WKS-FH-SEP-1 NOT = SPACE AND
063700        WKS-FH-PARTE-2 NOT = SPACES
063800        MOVE WKS-FECHA-HALLADA TO LK-FECHA
063900     END-IF.
064000 635-VALIDA-Y-GRABA-FECHA-E. EXIT.
064100
064200******************************************************************
064300*       R U T I N A S   G E N E R I C A S   D E   T E X T O      *
064400*       ( R E U T I L I Z A D A S   P O R   T O D A S   L A S    *
064500*       B U S Q U E D A S   A N T E R I O R E S )                *
064600******************************************************************
064700*    04/03/1997 HTPZ - CONVIERTE A MAYUSCULAS CON INSPECT; NO SE
064800*    USA NINGUNA FUNCION INTRINSECA EN ESTE PROGRAMA
064900 900-CONVIERTE-MAYUSCULAS SECTION.
065000     INSPECT WKS-LINEA-MAYUS CONVERTING
065100        'abcdefghijklmnopqrstuvwxyz' TO
065200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
065300 900-CONVIERTE-MAYUSCULAS-E. EXIT.
065400
065500*    CALCULA EL LARGO SIGNIFICATIVO (SIN BLANCOS A LA DERECHA)
065600*    DEL PATRON ACTUAL EN WKS-PATRON-TEXTO
065700 905-CALCULA-LARGO-PATRON SECTION.
065800     MOVE 12 TO WKS-LARGO-PATRON
065900     PERFORM 906-RECORTA-PATRON
066000         UNTIL WKS-LARGO-PATRON = 0 OR
066100               WKS-PATRON-TEXTO (WKS-LARGO-PATRON:1) NOT = SPACE.
066200 905-CALCULA-LARGO-PATRON-E. EXIT.
066300
066400 906-RECORTA-PATRON SECTION.
066500     SUBTRACT 1 FROM WKS-LARGO-PATRON.
066600 906-RECORTA-PATRON-E. EXIT.
066700
066800*    BUSCA WKS-PATRON-TEXTO (LARGO WKS-LARGO-PATRON) DENTRO DE
066900*    WKS-LINEA-MAYUS; DEJA LA POSICION EN WKS-POS-HALLADA (0 SI
067000*    NO SE ENCONTRO)
067100 910-BUSCA-SUBCADENA SECTION.
067200     MOVE 0 TO WKS-POS-HALLADA
067300     IF WKS-LARGO-PATRON > 0
067400        COMPUTE WKS-LIMITE = 59 - WKS-LARGO-PATRON + 1
067500        MOVE 1 TO WKS-K
067600        PERFORM 911-COMPARA-POSICION
067700            UNTIL WKS-K > WKS-LIMITE OR WKS-POS-HALLADA > 0
067800     END-IF.
067900 910-BUSCA-SUBCADENA-E. EXIT.
068000
068100 911-COMPARA-POSICION SECTION.
068200     IF WKS-LINEA-MAYUS (WKS-K:WKS-LARGO-PATRON) =
068300        WKS-PATRON-TEXTO (1:WKS-LARGO-PATRON)
068400        MOVE WKS-K TO WKS-POS-HALLADA
068500     END-IF
068600     ADD 1 TO WKS-K.
068700 911-COMPARA-POSICION-E. EXIT.
068800
068900*    CALCULA EL LARGO SIGNIFICATIVO DE WKS-LINEA-MAYUS (SIN
069000*    BLANCOS A LA DERECHA)
069100 930-LARGO-DE-LINEA SECTION.
069200     MOVE 59 TO WKS-LARGO-LINEA
069300     PERFORM 931-RECORTA-LINEA
069400         UNTIL WKS-LARGO-LINEA = 0 OR
069500               WKS-LINEA-MAYUS (WKS-LARGO-LINEA:1) NOT = SPACE.
069600 930-LARGO-DE-LINEA-E. EXIT.
069700
069800 931-RECORTA-LINEA SECTION.
069900     SUBTRACT 1 FROM WKS-LARGO-LINEA.
070000 931-RECORTA-LINEA-E. EXIT.
070100
070200*    16/06/1995 MRCS - SI LA LINEA TERMINA CON 'TOTAL' O 'DUE' SE
070300*    RECORTA ESA PALABRA ANTES DE BUSCAR EL MONTO (PATRON 2)
070400 935-QUITA-TOTAL-O-DUE SECTION.
070500     IF WKS-LARGO-LINEA >= 5
070600        IF WKS-LINEA-MAYUS (WKS-LARGO-LINEA - 4:5) = 'TOTAL'
070700           COMPUTE WKS-LARGO-LINEA = WKS-LARGO-LINEA - 5
070800           PERFORM 936-QUITA-ESPACIOS-FINALES
070900        END-IF
071000     END-IF
071100     IF WKS-LARGO-LINEA >= 3
071200        IF WKS-LINEA-MAYUS (WKS-LARGO-LINEA - 2:3) = 'DUE'
071300           COMPUTE WKS-LARGO-LINEA = WKS-LARGO-LINEA - 3
071400           PERFORM 936-QUITA-ESPACIOS-FINALES
071500        END-IF
071600     END-IF.
071700 935-QUITA-TOTAL-O-DUE-E. EXIT.
071800
071900 936-QUITA-ESPACIOS-FINALES SECTION.
072000     PERFORM 937-RECORTA-UN-ESPACIO
072100         UNTIL WKS-LARGO-LINEA = 0 OR
072200               WKS-LINEA-MAYUS (WKS-LARGO-LINEA:1) NOT = SPACE.
072300 936-QUITA-ESPACIOS-FINALES-E. EXIT.
072400
072500 937-RECORTA-UN-ESPACIO SECTION.
072600     SUBTRACT 1 FROM WKS-LARGO-LINEA.
072700 937-RECORTA-UN-ESPACIO-E. EXIT.
072800
072900*    SI LA LINEA TERMINA CON 'ZAR' O 'RAND' SE RECORTA ESA
073000*    PALABRA ANTES DE BUSCAR EL MONTO (PATRON 3)
073100 938-QUITA-ZAR-O-RAND SECTION.
073200     IF WKS-LARGO-LINEA >= 3
073300        IF WKS-LINEA-MAYUS (WKS-LARGO-LINEA - 2:3) = 'ZAR'
073400           COMPUTE WKS-LARGO-LINEA = WKS-LARGO-LINEA - 3
073500           PERFORM 936-QUITA-ESPACIOS-FINALES
073600        END-IF
073700     END-IF
073800     IF WKS-LARGO-LINEA >= 4
073900        IF WKS-LINEA-MAYUS (WKS-LARGO-LINEA - 3:4) = 'RAND'
074000           COMPUTE WKS-LARGO-LINEA = WKS-LARGO-LINEA - 4
074100           PERFORM 936-QUITA-ESPACIOS-FINALES
074200        END-IF
074300     END-IF.
074400 938-QUITA-ZAR-O-RAND-E. EXIT.
074500
074600*    VERIFICA QUE LOS DOS CARACTERES A PARTIR DE WKS-K SEAN
074700*    DIGITOS (DECIMALES DEL MONTO)
074800 939-VERIFICA-DOS-DIGITOS SECTION.
074900     MOVE 0 TO WKS-DOS-DIGITOS-OK
075000     IF WKS-K >= 1 AND (WKS-K + 1) <= WKS-LARGO-LINEA
075100*       12/09/2006 ELRR 324018 - USA CLASE NUMERICO EN VEZ DE
075200*       COMPARAR CONTRA '0' Y '9' A MANO
075300        IF WKS-LINEA-MAYUS (WKS-K:1) IS NUMERICO
075400           IF WKS-LINEA-MAYUS (WKS-K + 1:1) IS NUMERICO
075500              MOVE 1 TO WKS-DOS-DIGITOS-OK
075600           END-IF
075700        END-IF
075800     END-IF.
075900 939-VERIFICA-DOS-DIGITOS-E. EXIT.
076000
076100*    CUENTA DIGITOS HACIA ADELANTE DESDE WKS-K (MAXIMO
076200*    WKS-MAX-DIGITOS), DEJA WKS-K EN LA POSICION SIGUIENTE AL
076300*    ULTIMO DIGITO CONTADO
076400 942-CUENTA-DIGITOS-ADELANTE SECTION.
076500     MOVE 0 TO WKS-DIGITOS-ENTEROS
076600     MOVE 0 TO WKS-FIN-CONTEO
076700     PERFORM 943-PRUEBA-DIGITO-ADELANTE UNTIL FIN-CONTEO.
076800 942-CUENTA-DIGITOS-ADELANTE-E. EXIT.
076900
077000 943-PRUEBA-DIGITO-ADELANTE SECTION.
077100     IF WKS-K > WKS-LARGO-LINEA OR
077200        WKS-DIGITOS-ENTEROS >= WKS-MAX-DIGITOS
077300        MOVE 1 TO WKS-FIN-CONTEO
077400     ELSE
077500        IF WKS-LINEA-MAYUS (WKS-K:1) IS NUMERICO
077600           ADD 1 TO WKS-DIGITOS-ENTEROS
077700           ADD 1 TO WKS-K
077800        ELSE
077900           MOVE 1 TO WKS-FIN-CONTEO
078000        END-IF
078100     END-IF.
078200 943-PRUEBA-DIGITO-ADELANTE-E. EXIT.
078300
078400*    CUENTA DIGITOS HACIA ATRAS A PARTIR DE WKS-K (MAXIMO
078500*    WKS-MAX-DIGITOS), DEJA WKS-K UNA POSICION ANTES DEL PRIMER
078600*    DIGITO CONTADO
078700 944-CUENTA-DIGITOS-ATRAS SECTION.
078800     MOVE 0 TO WKS-DIGITOS-ENTEROS
078900     MOVE 0 TO WKS-FIN-CONTEO
079000     PERFORM 945-PRUEBA-DIGITO-ATRAS UNTIL FIN-CONTEO.
079100 944-CUENTA-DIGITOS-ATRAS-E. EXIT.
079200
079300 945-PRUEBA-DIGITO-ATRAS SECTION.
079400     IF WKS-K < 1 OR WKS-DIGITOS-ENTEROS >= WKS-MAX-DIGITOS
079500        MOVE 1 TO WKS-FIN-CONTEO
079600     ELSE
079700        IF WKS-LINEA-MAYUS (WKS-K:1) IS NUMERICO
079800           ADD 1 TO WKS-DIGITOS-ENTEROS
079900           SUBTRACT 1 FROM WKS-K
080000        ELSE
080100           MOVE 1 TO WKS-FIN-CONTEO
080200        END-IF
080300     END-IF.
080400 945-PRUEBA-DIGITO-ATRAS-E. EXIT.
080500
080600*    07/11/1990 JLRV - ARMA WKS-MONTO-CALC A PARTIR DE LOS
080700*    DIGITOS ENTEROS (WKS-POS-SEP, WKS-DIGITOS-ENTEROS) Y LOS DOS
080800*    DECIMALES QUE SIGUEN AL SEPARADOR; ACEPTA '.' O ',' COMO
080900*    SEPARADOR, NO SE USA FUNCTION NUMVAL
081000 950-ARMA-MONTO-DESDE-TEXTO SECTION.
081100     COMPUTE WKS-POS-INI-MONTO = WKS-POS-SEP - WKS-DIGITOS-ENTEROS
081200     MOVE ZEROS TO WKS-MT-ENTERO-NUM
081300     COMPUTE WKS-K = 8 - WKS-DIGITOS-ENTEROS
081400     MOVE WKS-LINEA-MAYUS (WKS-POS-INI-MONTO:WKS-DIGITOS-ENTEROS)
081500       TO WKS-MT-ENTERO-NUM (WKS-K:WKS-DIGITOS-ENTEROS)
081600     MOVE WKS-LINEA-MAYUS (WKS-POS-SEP + 1:2)
081700       TO WKS-MT-DECIMAL-NUM
081800*    27/04/1996 ELRR - SE VALIDA QUE LO RECORTADO SEA NUMERICO
081900*    ANTES DE ARMAR EL MONTO; UNA LINEA RARA NO DEBE TRONAR
082000*    EL COMPUTE NI COLAR BASURA COMO PRECIO
082100     IF WKS-MT-ENTERO-ALFA IS NUMERIC AND
082200        WKS-MT-DECIMAL-ALFA IS NUMERIC
082300        COMPUTE WKS-MONTO-CALC =
082400                WKS-MT-ENTERO-NUM + (WKS-MT-DECIMAL-NUM / 100)
082500     ELSE
082600        MOVE 0 TO WKS-MONTO-CALC
082700     END-IF.
082800 950-ARMA-MONTO-DESDE-TEXTO-E. EXIT.
082900
083000*    VERIFICA SI HAY UNA 'R' (SALTANDO ESPACIOS) ANTES DE LA
083100*    POSICION WKS-K; DEJA EL RESULTADO EN WKS-HAY-R-ANTES
083200 960-VERIFICA-R-ANTES SECTION.
083300     MOVE 0 TO WKS-HAY-R-ANTES
083400     MOVE 0 TO WKS-FIN-CONTEO
083500     PERFORM 962-PRUEBA-ESPACIO-ATRAS UNTIL FIN-CONTEO.
083600 960-VERIFICA-R-ANTES-E. EXIT.
083700
083800 962-PRUEBA-ESPACIO-ATRAS SECTION.
083900     IF WKS-K < 1
084000        MOVE 1 TO WKS-FIN-CONTEO
084100     ELSE
084200        IF WKS-LINEA-MAYUS (WKS-K:1) = SPACE
084300           SUBTRACT 1 FROM WKS-K
084400        ELSE
084500           IF WKS-LINEA-MAYUS (WKS-K:1) = 'R'
084600              MOVE 1 TO WKS-HAY-R-ANTES
084700           END-IF
084800           MOVE 1 TO WKS-FIN-CONTEO
084900        END-IF
085000     END-IF.
085100 962-PRUEBA-ESPACIO-ATRAS-E. EXIT.
085200
085300*    SALTA ESPACIOS HACIA ADELANTE A PARTIR DE WKS-K
085400 965-SALTA-ESPACIO-ADELANTE SECTION.
085500     MOVE 0 TO WKS-FIN-CONTEO
085600     PERFORM 966-PRUEBA-ESPACIO-ADELANTE UNTIL FIN-CONTEO.
085700 965-SALTA-ESPACIO-ADELANTE-E. EXIT.
085800
085900 966-PRUEBA-ESPACIO-ADELANTE SECTION.
086000     IF WKS-K > WKS-LARGO-LINEA
086100        MOVE 1 TO WKS-FIN-CONTEO
086200     ELSE
086300        IF WKS-LINEA-MAYUS (WKS-K:1) = SPACE
086400           ADD 1 TO WKS-K
086500        ELSE
086600           MOVE 1 TO WKS-FIN-CONTEO
086700        END-IF
086800     END-IF.
086900 966-PRUEBA-ESPACIO-ADELANTE-E. EXIT.
087000
