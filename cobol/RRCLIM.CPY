000100******************************************************************
000200*  RRCLIM  -  MAESTRO DE CLIENTES DEL PROGRAMA RECIBOS-PREMIO    *
000300*  UN REGISTRO POR CLIENTE, LLAVE LOGICA = CLI-TELEFONO          *
000400*  CARGADO COMPLETO A TABLA EN RRPOSTA/RRSORTE, REGRABADO AL     *
000500*  FINAL DE CADA CORRIDA CON LOS TOTALES ACTUALIZADOS            *
000600*  10/06/2011 HTPZ 326920 - AGREGA VISTA CLI-TEL-R DE CLI-       *
000700*  TELEFONO (CODIGO DE AREA/NUMERO) Y AMPLIA EL FILLER DE COLA   *
000800******************************************************************
000900 01  REG-RRCLIM.
001000     02  CLI-ID                      PIC X(08).
001100     02  CLI-TELEFONO                PIC X(15).
001200     02  CLI-TEL-R REDEFINES CLI-TELEFONO.
001300         04  CLI-TEL-CODAREA         PIC X(03).
001400         04  CLI-TEL-NUMERO          PIC X(12).
001500     02  CLI-NOMBRE                  PIC X(30).
001600     02  CLI-TOT-RECIBOS             PIC 9(07).
001700         88  CLI-SIN-RECIBOS                VALUE 0.
001800     02  CLI-TOT-GASTADO             PIC S9(07)V99.
001900     02  CLI-TOT-GANADAS             PIC 9(05).
002000         88  CLI-SIN-PREMIOS                VALUE 0.
002100     02  CLI-TOT-PREMIOS             PIC S9(07)V99.
002200     02  FILLER                      PIC X(40).
