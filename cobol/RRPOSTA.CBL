000100******************************************************************
000200* FECHA       : 02/05/1988                                       *
000300* PROGRAMADOR : HECTOR TOC PEREZ (HTPZ)                          *
000400* APLICACION  : RECIBOS-PREMIO                                   *
000500* PROGRAMA    : RRPOSTA                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE SOMETIMIENTOS DE RECIBOS,      *
000800*             : INVOCA RRPARSE PARA ANALIZAR EL TEXTO CRUDO DE   *
000900*             : CADA RECIBO, APLICA SOBREESCRITURAS DEL CLIENTE, *
001000*             : LOCALIZA O CREA CLIENTE Y COMERCIO, GRABA EL     *
001100*             : RECIBO Y SUS ARTICULOS Y REGRABA LOS MAESTROS    *
001200* ARCHIVOS    : RRSUBM=E,RRCLIM=A,RRCOMM=A,RRRECB=S,RRARTI=S,    *
001300*             : RRLSTA=S                                         *
001400* ACCION (ES) : A=ACTUALIZA, E=ENTRADA, S=SALIDA                 *
001500* INSTALADO   : 09/05/1988                                       *
001600* BPM/RATIONAL: 310046                                           *
001700* NOMBRE      : CARGA Y CONTABILIZACION DE RECIBOS SOMETIDOS     *
001800******************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 02/05/1988 HTPZ 310046  VERSION ORIGINAL                       *
002200* 14/09/1988 HTPZ 310099  AGREGA SOBREESCRITURA DE COMERCIO/MONTO*
002300* 21/02/1989 JLRV 311207  CREACION AUTOMATICA DE COMERCIO NUEVO  *
002400* 03/12/1990 MRCS 312411  CORRIGE BUSQUEDA POR TELEFONO          *
002500* 30/06/1992 HTPZ 313900  AGREGA TOTALES DE CONTROL AL FINAL     *
002600* 18/01/1994 ELRR 315761  CORRIGE REGRABADO DE MAESTRO RRCOMM    *
002700* 09/08/1995 MRCS 316981  PERMITE RECIBO SIN COMERCIO            *
002800* 22/03/1997 HTPZ 317402  AMPLIA TABLA DE CLIENTES EN MEMORIA    *
002900* 21/11/1998 JLRV 318656  REVISION Y2K - FECHA DE RECIBO SE DEJA *
003000*                         VERBATIM, NO SE RECALCULA              *
003100* 08/02/1999 JLRV 318701  PRUEBAS DE FIN DE SIGLO SIN HALLAZGOS  *
003200* 05/06/2001 MRCS 320115  AGREGA CONSECUTIVO DE ARTICULO POR LOTE*
003300* 14/02/2003 HTPZ 321600  CORRIGE MONEDA FIJA A ZAR EN EL RECIBO *
003400* 19/10/2005 ELRR 323340  ESTANDARIZA MANEJO DE FILE STATUS CON  *
003500*                         CALL 'DEBD1R00'                        *
003600* 11/05/2007 HTPZ 324555  AMPLIA TABLA DE COMERCIOS EN MEMORIA   *
003700* 15/03/2010 ELRR 326010  AGREGA CONTEO DE CLIENTES/COMERCIOS    *
003800*                         NUEVOS A LOS TOTALES DE LOTE           *
003900* 10/06/2011 HTPZ 326911  AGREGA SALTO DE FORMA ANTES DEL REPORTE*
004000*                         DE TOTALES DE CONTROL DEL LOTE         *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                    RRPOSTA.
004400 AUTHOR.                        HECTOR TOC PEREZ.
004500 INSTALLATION.                  RECIBOS-PREMIO.
004600 DATE-WRITTEN.                  02/05/1988.
004700 DATE-COMPILED.                 15/03/2010.
004800 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01             IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RRSUBM  ASSIGN   TO RRSUBM
005600            ORGANIZATION     IS SEQUENTIAL
005700            FILE STATUS      IS FS-RRSUBM.
005800
005900     SELECT RRCLIM  ASSIGN   TO RRCLIM
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS FS-RRCLIM.
006200
006300     SELECT RRCOMM  ASSIGN   TO RRCOMM
006400            ORGANIZATION     IS SEQUENTIAL
006500            FILE STATUS      IS FS-RRCOMM.
006600
006700     SELECT RRRECB  ASSIGN   TO RRRECB
006800            ORGANIZATION     IS SEQUENTIAL
006900            FILE STATUS      IS FS-RRRECB.
007000
007100     SELECT RRARTI  ASSIGN   TO RRARTI
007200            ORGANIZATION     IS SEQUENTIAL
007300            FILE STATUS      IS FS-RRARTI.
007400
007500     SELECT RRLSTA  ASSIGN   TO RRLSTA
007600            FILE STATUS      IS FS-RRLSTA.
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200*   SOMETIMIENTOS DE RECIBOS (ENCABEZADO + LINEAS DE TEXTO)
008300 FD RRSUBM.
008400     COPY RRSUBM.
008500*   MAESTRO DE CLIENTES
008600 FD RRCLIM.
008700     COPY RRCLIM.
008800*   MAESTRO DE COMERCIOS
008900 FD RRCOMM.
009000     COPY RRCOMM.
009100*   RECIBOS YA PROCESADOS
009200 FD RRRECB.
009300     COPY RRRECB.
009400*   ARTICULOS DE RECIBOS YA PROCESADOS
009500 FD RRARTI.
009600     COPY RRARTI.
009700*   LISTADO DE TOTALES DE CONTROL DEL LOTE
009800 FD RRLSTA.
009900 01  REG-RRLSTA                   PIC X(132).
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     02  FS-RRSUBM               PIC 9(02) VALUE ZEROES.
010600     02  FS-RRCLIM               PIC 9(02) VALUE ZEROES.
010700     02  FS-RRCOMM               PIC 9(02) VALUE ZEROES.
010800     02  FS-RRRECB               PIC 9(02) VALUE ZEROES.
010900     02  FS-RRARTI               PIC 9(02) VALUE ZEROES.
011000     02  FS-RRLSTA               PIC 9(02) VALUE ZEROES.
011100     02  FILLER                  PIC X(02).
011200 01  WKS-DEBD-PROGRAMA           PIC X(08) VALUE 'RRPOSTA'.
011300 01  WKS-DEBD-ARCHIVO            PIC X(08).
011400 01  WKS-DEBD-ACCION             PIC X(06).
011500 01  WKS-DEBD-LLAVE              PIC X(15).
011600******************************************************************
011700*             B A N D E R A S   D E   F I N   D E   A R C H.     *
011800******************************************************************
011900 01  WKS-BANDERAS.
012000     02  WKS-FIN-RRSUBM          PIC 9(01) COMP.
012100         88  FIN-RRSUBM                    VALUE 1.
012200     02  WKS-FIN-RRCLIM          PIC 9(01) COMP.
012300         88  FIN-RRCLIM                    VALUE 1.
012400     02  WKS-FIN-RRCOMM          PIC 9(01) COMP.
012500         88  FIN-RRCOMM                    VALUE 1.
012600     02  WKS-CLIENTE-HALLADO     PIC 9(01) COMP.
012700         88  CLIENTE-HALLADO               VALUE 1.
012800     02  WKS-COMERCIO-HALLADO    PIC 9(01) COMP.
012900         88  COMERCIO-HALLADO              VALUE 1.
013000     02  WKS-FIN-ARTICULOS       PIC 9(01) COMP.
013100         88  FIN-ARTICULOS                 VALUE 1.
013200     02  FILLER                  PIC X(02).
013300******************************************************************
013400*     T A B L A S   D E   C L I E N T E S   Y   C O M E R C I O S*
013500******************************************************************
013600 01  WKS-TOTALES-TABLA.
013700     02  WKS-TOT-CLIENTES        PIC S9(04) COMP VALUE 0.
013800     02  WKS-TOT-COMERCIOS       PIC S9(04) COMP VALUE 0.
013900     02  FILLER                  PIC X(02).
014000 01  WKS-TABLA-CLIENTES.
014100     02  WKS-CLI-TABLA           OCCURS 2000 TIMES.
014200         04  WKS-CLI-ID          PIC X(08).
014300         04  WKS-CLI-TELEFONO    PIC X(15).
014400         04  WKS-CLI-NOMBRE      PIC X(30).
014500         04  WKS-CLI-TOT-RECIBOS PIC 9(07).
014600         04  WKS-CLI-TOT-GASTADO PIC S9(07)V99.
014700         04  WKS-CLI-TOT-GANADAS PIC 9(05).
014800         04  WKS-CLI-TOT-PREMIOS PIC S9(07)V99.
014900         04  FILLER              PIC X(05).
015000 01  WKS-TABLA-COMERCIOS.
015100     02  WKS-COM-TABLA           OCCURS 500 TIMES.
015200         04  WKS-COM-ID          PIC X(08).
015300         04  WKS-COM-NOMBRE      PIC X(30).
015400         04  WKS-COM-DIRECCION   PIC X(40).
015500         04  WKS-COM-TOT-RECIBOS PIC 9(07).
015600         04  WKS-COM-TOT-VENTAS  PIC S9(07)V99.
015700         04  FILLER              PIC X(05).
015800******************************************************************
015900*        I N D I C E S   Y   C O N S E C U T I V O S   ( C O M P)*
016000******************************************************************
016100 01  WKS-INDICES.
016200     02  WKS-I                   PIC S9(04) COMP.
016300     02  WKS-J                   PIC S9(04) COMP.
016400     02  WKS-CLI-IDX             PIC S9(04) COMP VALUE 0.
016500     02  WKS-COM-IDX             PIC S9(04) COMP VALUE 0.
016600     02  WKS-SIG-CLI-NUM         PIC S9(07) COMP VALUE 0.
016700     02  WKS-SIG-COM-NUM         PIC S9(07) COMP VALUE 0.
016800     02  WKS-SIG-REC-NUM         PIC S9(07) COMP VALUE 0.
016900     02  FILLER                  PIC X(02).
017000******************************************************************
017100*    A R M A D O   D E   I D E N T I F I C A D O R E S   N U E V.*
017200******************************************************************
017300 01  WKS-ID-GENERADO.
017400     02  WKS-ID-PREFIJO          PIC X(02).
017500     02  WKS-ID-NUMERO           PIC 9(06).
017600 01  WKS-ID-GENERADO-R REDEFINES WKS-ID-GENERADO.
017700     02  WKS-ID-COMPLETO         PIC X(08).
017800******************************************************************
017900*      A R E A   D E   T R A B A J O   D E L   R E C I B O       *
018000******************************************************************
018100 01  WKS-RECIBO-AREA.
018200     02  WKS-COMERCIO-FINAL      PIC X(30).
018300     02  WKS-MONTO-FINAL         PIC S9(07)V99.
018400     02  WKS-MONTO-FINAL-R REDEFINES WKS-MONTO-FINAL.
018500         04  WKS-MF-ENTERO       PIC S9(07).
018600         04  WKS-MF-DECIMAL      PIC 9(02).
018700     02  FILLER                  PIC X(04).
018800 01  WKS-NOMBRE-MAYUS-AREA.
018900     02  WKS-NOMBRE-MAYUS        PIC X(30).
019000     02  WKS-NOMBRE-TABLA-MAYUS  PIC X(30).
019100     02  FILLER                  PIC X(05).
019200******************************************************************
019300*           T O T A L E S   D E   C O N T R O L   D E L   L O T E*
019400******************************************************************
019500 01  WKS-CONTROL-LOTE.
019600     02  WKS-CTRL-SUBM-LEIDAS    PIC 9(07) COMP VALUE 0.
019700     02  WKS-CTRL-RECIBOS-ESCR   PIC 9(07) COMP VALUE 0.
019800     02  WKS-CTRL-CLI-NUEVOS     PIC 9(05) COMP VALUE 0.
019900     02  WKS-CTRL-COM-NUEVOS     PIC 9(05) COMP VALUE 0.
020000     02  WKS-CTRL-MONTO-TOTAL    PIC S9(09)V99 VALUE 0.
020100     02  FILLER                  PIC X(03).
020200 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
020300 01  WKS-MASCARA-MONTO           PIC Z,ZZZ,ZZZ,ZZ9.99-.
020400******************************************************************
020500*           A R E A   D E   E N L A C E   C O N   R R P A R S E  *
020600******************************************************************
020700 01  LK-PARSE-AREA.
020800     02  LK-NUM-LINEAS           PIC 9(03).
020900     02  LK-LINEAS OCCURS 50 TIMES PIC X(59).
021000     02  LK-COMERCIO             PIC X(30).
021100     02  LK-DIRECCION            PIC X(40).
021200     02  LK-FECHA                PIC X(10).
021300     02  LK-FECHA-R REDEFINES LK-FECHA.
021400         04  LK-FECHA-PARTE-1    PIC X(02).
021500         04  LK-FECHA-SEP-1      PIC X(01).
021600         04  LK-FECHA-PARTE-2    PIC X(02).
021700         04  LK-FECHA-SEP-2      PIC X(01).
021800         04  LK-FECHA-PARTE-3    PIC X(04).
021900     02  FILLER                  PIC X(05).
022000     02  LK-MONTO                PIC S9(07)V99.
022100     02  LK-NUM-ARTICULOS        PIC 9(03).
022200     02  LK-ARTICULOS OCCURS 50 TIMES.
022300         04  LK-ART-DESC         PIC X(40).
022400         04  LK-ART-PRECIO       PIC S9(05)V99.
022500         04  LK-ART-CANT         PIC 9(03).
022600 PROCEDURE DIVISION.
022700 000-PRINCIPAL SECTION.
022800     PERFORM 100-ABRIR-ARCHIVOS
022900     PERFORM 200-CARGA-MAESTROS
023000     PERFORM 300-PROCESA-SUBMISSIONS UNTIL FIN-RRSUBM
023100     PERFORM 400-REGRABA-MAESTROS
023200     PERFORM 500-IMPRIME-TOTALES-LOTE
023300     PERFORM 900-CIERRA-ARCHIVOS
023400     STOP RUN.
023500 000-PRINCIPAL-E. EXIT.
023600
023700******************************************************************
023800*              A P E R T U R A   D E   A R C H I V O S           *
023900******************************************************************
024000 100-ABRIR-ARCHIVOS SECTION.
024100     OPEN INPUT  RRSUBM RRCLIM RRCOMM
024200          OUTPUT RRRECB RRARTI RRLSTA
024300     IF FS-RRSUBM NOT = 0 AND NOT = 97
024400        MOVE 'OPEN'   TO WKS-DEBD-ACCION
024500        MOVE SPACES   TO WKS-DEBD-LLAVE
024600        MOVE 'RRSUBM' TO WKS-DEBD-ARCHIVO
024700        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
024800                               WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
024900                               FS-RRSUBM
025000        DISPLAY '>>> ERROR AL ABRIR RRSUBM <<<' UPON CONSOLE
025100        MOVE 91 TO RETURN-CODE
025200        STOP RUN
025300     END-IF
025400     IF FS-RRCLIM NOT = 0 AND NOT = 97
025500        MOVE 'OPEN'   TO WKS-DEBD-ACCION
025600        MOVE SPACES   TO WKS-DEBD-LLAVE
025700        MOVE 'RRCLIM' TO WKS-DEBD-ARCHIVO
025800        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
025900                               WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
026000                               FS-RRCLIM
026100        DISPLAY '>>> ERROR AL ABRIR RRCLIM <<<' UPON CONSOLE
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF
026500     IF FS-RRCOMM NOT = 0 AND NOT = 97
026600        MOVE 'OPEN'   TO WKS-DEBD-ACCION
026700        MOVE SPACES   TO WKS-DEBD-LLAVE
026800        MOVE 'RRCOMM' TO WKS-DEBD-ARCHIVO
026900        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
027000                               WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
027100                               FS-RRCOMM
027200        DISPLAY '>>> ERROR AL ABRIR RRCOMM <<<' UPON CONSOLE
027300        MOVE 91 TO RETURN-CODE
027400        STOP RUN
027500     END-IF
027600     IF FS-RRRECB NOT = 0
027700        DISPLAY '>>> ERROR AL ABRIR RRRECB <<<' UPON CONSOLE
027800        MOVE 91 TO RETURN-CODE
027900        STOP RUN
028000     END-IF
028100     IF FS-RRARTI NOT = 0
028200        DISPLAY '>>> ERROR AL ABRIR RRARTI <<<' UPON CONSOLE
028300        MOVE 91 TO RETURN-CODE
028400        STOP RUN
028500     END-IF.
028600 100-ABRIR-ARCHIVOS-E. EXIT.
028700
028800******************************************************************
028900*     C A R G A   D E   M A E S T R O S   A   M E M O R I A      *
029000******************************************************************
029100 200-CARGA-MAESTROS SECTION.
029200     PERFORM 210-CARGA-UN-CLIENTE  UNTIL FIN-RRCLIM
029300     PERFORM 220-CARGA-UN-COMERCIO UNTIL FIN-RRCOMM.
029400 200-CARGA-MAESTROS-E. EXIT.
029500
029600 210-CARGA-UN-CLIENTE SECTION.
029700     READ RRCLIM
029800       AT END
029900          MOVE 1 TO WKS-FIN-RRCLIM
030000       NOT AT END
030100          ADD 1 TO WKS-TOT-CLIENTES
030200          MOVE CLI-ID TO
030300               WKS-CLI-ID (WKS-TOT-CLIENTES)
030400          MOVE CLI-TELEFONO TO
030500               WKS-CLI-TELEFONO (WKS-TOT-CLIENTES)
030600          MOVE CLI-NOMBRE TO
030700               WKS-CLI-NOMBRE (WKS-TOT-CLIENTES)
030800          MOVE CLI-TOT-RECIBOS TO
030900               WKS-CLI-TOT-RECIBOS (WKS-TOT-CLIENTES)
031000          MOVE CLI-TOT-GASTADO TO
031100               WKS-CLI-TOT-GASTADO (WKS-TOT-CLIENTES)
031200          MOVE CLI-TOT-GANADAS TO
031300               WKS-CLI-TOT-GANADAS (WKS-TOT-CLIENTES)
031400          MOVE CLI-TOT-PREMIOS TO
031500               WKS-CLI-TOT-PREMIOS (WKS-TOT-CLIENTES)
031600     END-READ.
031700 210-CARGA-UN-CLIENTE-E. EXIT.
031800
031900 220-CARGA-UN-COMERCIO SECTION.
032000     READ RRCOMM
032100       AT END
032200          MOVE 1 TO WKS-FIN-RRCOMM
032300       NOT AT END
032400          ADD 1 TO WKS-TOT-COMERCIOS
032500          MOVE COM-ID TO
032600               WKS-COM-ID (WKS-TOT-COMERCIOS)
032700          MOVE COM-NOMBRE TO
032800               WKS-COM-NOMBRE (WKS-TOT-COMERCIOS)
032900          MOVE COM-DIRECCION TO
033000               WKS-COM-DIRECCION (WKS-TOT-COMERCIOS)
033100          MOVE COM-TOT-RECIBOS TO
033200               WKS-COM-TOT-RECIBOS (WKS-TOT-COMERCIOS)
033300          MOVE COM-TOT-VENTAS TO
033400               WKS-COM-TOT-VENTAS (WKS-TOT-COMERCIOS)
033500     END-READ.
033600 220-CARGA-UN-COMERCIO-E. EXIT.
033700
033800******************************************************************
033900*         P R O C E S O   D E   U N A   S U B M I S S I O N      *
034000******************************************************************
034100 300-PROCESA-SUBMISSIONS SECTION.
034200     READ RRSUBM
034300       AT END
034400          MOVE 1 TO WKS-FIN-RRSUBM
034500       NOT AT END
034600          ADD 1 TO WKS-CTRL-SUBM-LEIDAS
034700          PERFORM 305-LEE-LINEAS-TEXTO
034800          IF NOT FIN-RRSUBM
034900             CALL 'RRPARSE' USING LK-PARSE-AREA
035000             PERFORM 307-APLICA-SOBREESCRITURAS
035100             PERFORM 310-BUSCA-O-CREA-CLIENTE
035200             MOVE 0 TO WKS-COM-IDX
035300             IF WKS-COMERCIO-FINAL NOT = SPACES
035400                PERFORM 320-BUSCA-O-CREA-COMERCIO
035500             END-IF
035600             PERFORM 330-ESCRIBE-RECIBO
035700             MOVE 0 TO WKS-J
035800             MOVE 0 TO WKS-FIN-ARTICULOS
035900             PERFORM 340-ESCRIBE-ARTICULOS UNTIL FIN-ARTICULOS
036000          END-IF
036100     END-READ.
036200 300-PROCESA-SUBMISSIONS-E. EXIT.
036300
036400*    LEE LAS SUB-NUM-LINEAS LINEAS DE TEXTO CRUDO DEL RECIBO
036500 305-LEE-LINEAS-TEXTO SECTION.
036600     MOVE SPACES         TO LK-PARSE-AREA
036700     MOVE SUB-NUM-LINEAS TO LK-NUM-LINEAS
036800     MOVE 0 TO WKS-J
036900     PERFORM 306-LEE-UNA-LINEA UNTIL FIN-RRSUBM
037000       OR WKS-J NOT < SUB-NUM-LINEAS.
037100 305-LEE-LINEAS-TEXTO-E. EXIT.
037200
037300 306-LEE-UNA-LINEA SECTION.
037400     READ RRSUBM
037500       AT END
037600          MOVE 1 TO WKS-FIN-RRSUBM
037700       NOT AT END
037800          ADD 1 TO WKS-J
037900          MOVE SUB-LINEA-TEXTO TO LK-LINEAS (WKS-J)
038000     END-READ.
038100 306-LEE-UNA-LINEA-E. EXIT.
038200
038300*    SOBRE-ESCRITURA DE COMERCIO/MONTO DEL SOMETIMIENTO
038400 307-APLICA-SOBREESCRITURAS SECTION.
038500     MOVE LK-COMERCIO TO WKS-COMERCIO-FINAL
038600     MOVE LK-MONTO    TO WKS-MONTO-FINAL
038700     IF SUB-COMERCIO-OVERRIDE NOT = SPACES
038800        MOVE SUB-COMERCIO-OVERRIDE TO WKS-COMERCIO-FINAL
038900     END-IF
039000     IF SUB-MONTO-OVERRIDE > 0
039100        MOVE SUB-MONTO-OVERRIDE TO WKS-MONTO-FINAL
039200     END-IF.
039300 307-APLICA-SOBREESCRITURAS-E. EXIT.
039400
039500******************************************************************
039600*    B U S Q U E D A   O   A L T A   D E   C L I E N T E         *
039700******************************************************************
039800 310-BUSCA-O-CREA-CLIENTE SECTION.
039900     MOVE 0 TO WKS-CLIENTE-HALLADO
040000     MOVE 0 TO WKS-I
040100     PERFORM 311-PRUEBA-UN-CLIENTE
040200       UNTIL CLIENTE-HALLADO OR WKS-I NOT < WKS-TOT-CLIENTES
040300     IF CLIENTE-HALLADO
040400        MOVE WKS-I TO WKS-CLI-IDX
040500     ELSE
040600        PERFORM 312-AGREGA-CLIENTE-NUEVO
040700     END-IF.
040800 310-BUSCA-O-CREA-CLIENTE-E. EXIT.
040900
041000 311-PRUEBA-UN-CLIENTE SECTION.
041100     ADD 1 TO WKS-I
041200     IF WKS-CLI-TELEFONO (WKS-I) = SUB-TELEFONO
041300        MOVE 1 TO WKS-CLIENTE-HALLADO
041400     END-IF.
041500 311-PRUEBA-UN-CLIENTE-E. EXIT.
041600
041700*    CREA CLIENTE NUEVO, TOTALES EN CERO, ID CONSECUTIVO
041800 312-AGREGA-CLIENTE-NUEVO SECTION.
041900     ADD 1 TO WKS-TOT-CLIENTES
042000     MOVE WKS-TOT-CLIENTES TO WKS-CLI-IDX
042100     ADD 1 TO WKS-SIG-CLI-NUM
042200     MOVE 'CL'             TO WKS-ID-PREFIJO
042300     MOVE WKS-SIG-CLI-NUM  TO WKS-ID-NUMERO
042400     MOVE WKS-ID-COMPLETO  TO WKS-CLI-ID (WKS-CLI-IDX)
042500     MOVE SUB-TELEFONO     TO WKS-CLI-TELEFONO (WKS-CLI-IDX)
042600     MOVE SPACES           TO WKS-CLI-NOMBRE (WKS-CLI-IDX)
042700     MOVE 0                TO WKS-CLI-TOT-RECIBOS (WKS-CLI-IDX)
042800     MOVE 0                TO WKS-CLI-TOT-GASTADO (WKS-CLI-IDX)
042900     MOVE 0                TO WKS-CLI-TOT-GANADAS (WKS-CLI-IDX)
043000     MOVE 0                TO WKS-CLI-TOT-PREMIOS (WKS-CLI-IDX)
043100     ADD 1                 TO WKS-CTRL-CLI-NUEVOS.
043200 312-AGREGA-CLIENTE-NUEVO-E. EXIT.
043300
043400******************************************************************
043500*    B U S Q U E D A   O   A L T A   D E   C O M E R C I O       *
043600******************************************************************
043700 320-BUSCA-O-CREA-COMERCIO SECTION.
043800     MOVE WKS-COMERCIO-FINAL TO WKS-NOMBRE-MAYUS
043900     INSPECT WKS-NOMBRE-MAYUS CONVERTING
044000        'abcdefghijklmnopqrstuvwxyz' TO
044100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044200     MOVE 0 TO WKS-COMERCIO-HALLADO
044300     MOVE 0 TO WKS-I
044400     PERFORM 321-PRUEBA-UN-COMERCIO
044500       UNTIL COMERCIO-HALLADO OR WKS-I NOT < WKS-TOT-COMERCIOS
044600     IF COMERCIO-HALLADO
044700        MOVE WKS-I TO WKS-COM-IDX
044800     ELSE
044900        PERFORM 322-AGREGA-COMERCIO-NUEVO
045000     END-IF
045100     ADD 1 TO WKS-COM-TOT-RECIBOS (WKS-COM-IDX)
045200     ADD WKS-MONTO-FINAL TO WKS-COM-TOT-VENTAS (WKS-COM-IDX).
045300 320-BUSCA-O-CREA-COMERCIO-E. EXIT.
045400
045500 321-PRUEBA-UN-COMERCIO SECTION.
045600     ADD 1 TO WKS-I
045700     MOVE WKS-COM-NOMBRE (WKS-I) TO WKS-NOMBRE-TABLA-MAYUS
045800     INSPECT WKS-NOMBRE-TABLA-MAYUS CONVERTING
045900        'abcdefghijklmnopqrstuvwxyz' TO
046000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
046100     IF WKS-NOMBRE-TABLA-MAYUS = WKS-NOMBRE-MAYUS
046200        MOVE 1 TO WKS-COMERCIO-HALLADO
046300     END-IF.
046400 321-PRUEBA-UN-COMERCIO-E. EXIT.
046500
046600*    CREA COMERCIO NUEVO, TOTALES EN CERO, ID CONSECUTIVO
046700 322-AGREGA-COMERCIO-NUEVO SECTION.
046800     ADD 1 TO WKS-TOT-COMERCIOS
046900     MOVE WKS-TOT-COMERCIOS  TO WKS-COM-IDX
047000     ADD 1 TO WKS-SIG-COM-NUM
047100     MOVE 'SH'               TO WKS-ID-PREFIJO
047200     MOVE WKS-SIG-COM-NUM    TO WKS-ID-NUMERO
047300     MOVE WKS-ID-COMPLETO    TO WKS-COM-ID (WKS-COM-IDX)
047400     MOVE WKS-COMERCIO-FINAL TO WKS-COM-NOMBRE (WKS-COM-IDX)
047500     MOVE LK-DIRECCION       TO WKS-COM-DIRECCION (WKS-COM-IDX)
047600     MOVE 0                  TO WKS-COM-TOT-RECIBOS (WKS-COM-IDX)
047700     MOVE 0                  TO WKS-COM-TOT-VENTAS (WKS-COM-IDX)
047800     ADD 1                   TO WKS-CTRL-COM-NUEVOS.
047900 322-AGREGA-COMERCIO-NUEVO-E. EXIT.
048000
048100******************************************************************
048200*       G R A B A C I O N   D E L   R E C I B O                 *
048300******************************************************************
048400 330-ESCRIBE-RECIBO SECTION.
048500     ADD 1 TO WKS-SIG-REC-NUM
048600     MOVE 'RC'            TO WKS-ID-PREFIJO
048700     MOVE WKS-SIG-REC-NUM TO WKS-ID-NUMERO
048800     MOVE SPACES          TO REG-RRRECB
048900     MOVE WKS-ID-COMPLETO      TO REC-ID
049000     MOVE WKS-CLI-ID (WKS-CLI-IDX) TO REC-CLI-ID
049100     MOVE SUB-TELEFONO         TO REC-TELEFONO
049200     IF WKS-COM-IDX > 0
049300        MOVE WKS-COM-ID (WKS-COM-IDX) TO REC-COM-ID
049400        MOVE WKS-COMERCIO-FINAL       TO REC-COM-NOMBRE
049500     END-IF
049600     MOVE WKS-MONTO-FINAL  TO REC-MONTO
049700     MOVE 'ZAR'            TO REC-MONEDA
049800     MOVE LK-FECHA         TO REC-FECHA
049900     MOVE 'P'              TO REC-ESTADO
050000     MOVE LK-NUM-ARTICULOS TO REC-NUM-ARTIC
050100     WRITE REG-RRRECB
050200     ADD 1 TO WKS-CTRL-RECIBOS-ESCR
050300     ADD WKS-MONTO-FINAL TO WKS-CTRL-MONTO-TOTAL
050400     ADD 1               TO WKS-CLI-TOT-RECIBOS (WKS-CLI-IDX)
050500     ADD WKS-MONTO-FINAL TO WKS-CLI-TOT-GASTADO  (WKS-CLI-IDX).
050600 330-ESCRIBE-RECIBO-E. EXIT.
050700
050800******************************************************************
050900*       G R A B A C I O N   D E   A R T I C U L O S              *
051000******************************************************************
051100 340-ESCRIBE-ARTICULOS SECTION.
051200     ADD 1 TO WKS-J
051300     IF WKS-J > LK-NUM-ARTICULOS
051400        MOVE 1 TO WKS-FIN-ARTICULOS
051500     ELSE
051600        MOVE SPACES       TO REG-RRARTI
051700        MOVE REC-ID       TO ART-REC-ID
051800        MOVE LK-ART-DESC    (WKS-J) TO ART-DESCRIPCION
051900        MOVE LK-ART-PRECIO  (WKS-J) TO ART-PRECIO
052000        MOVE LK-ART-CANT    (WKS-J) TO ART-CANTIDAD
052100        WRITE REG-RRARTI
052200     END-IF.
052300 340-ESCRIBE-ARTICULOS-E. EXIT.
052400
052500******************************************************************
052600*    R E G R A B A D O   D E   M A E S T R O S   A C T U A L.    *
052700******************************************************************
052800 400-REGRABA-MAESTROS SECTION.
052900     CLOSE RRCLIM RRCOMM
053000     OPEN OUTPUT RRCLIM RRCOMM
053100     MOVE 0 TO WKS-I
053200     PERFORM 410-REGRABA-UN-CLIENTE
053300       UNTIL WKS-I NOT < WKS-TOT-CLIENTES
053400     MOVE 0 TO WKS-I
053500     PERFORM 420-REGRABA-UN-COMERCIO
053600       UNTIL WKS-I NOT < WKS-TOT-COMERCIOS.
053700 400-REGRABA-MAESTROS-E. EXIT.
053800
053900 410-REGRABA-UN-CLIENTE SECTION.
054000     ADD 1 TO WKS-I
054100     MOVE SPACES                      TO REG-RRCLIM
054200     MOVE WKS-CLI-ID          (WKS-I) TO CLI-ID
054300     MOVE WKS-CLI-TELEFONO    (WKS-I) TO CLI-TELEFONO
054400     MOVE WKS-CLI-NOMBRE      (WKS-I) TO CLI-NOMBRE
054500     MOVE WKS-CLI-TOT-RECIBOS (WKS-I) TO CLI-TOT-RECIBOS
054600     MOVE WKS-CLI-TOT-GASTADO (WKS-I) TO CLI-TOT-GASTADO
054700     MOVE WKS-CLI-TOT-GANADAS (WKS-I) TO CLI-TOT-GANADAS
054800     MOVE WKS-CLI-TOT-PREMIOS (WKS-I) TO CLI-TOT-PREMIOS
054900     WRITE REG-RRCLIM.
055000 410-REGRABA-UN-CLIENTE-E. EXIT.
055100
055200 420-REGRABA-UN-COMERCIO SECTION.
055300     ADD 1 TO WKS-I
055400     MOVE SPACES                       TO REG-RRCOMM
055500     MOVE WKS-COM-ID          (WKS-I)  TO COM-ID
055600     MOVE WKS-COM-NOMBRE      (WKS-I)  TO COM-NOMBRE
055700     MOVE WKS-COM-DIRECCION   (WKS-I)  TO COM-DIRECCION
055800     MOVE WKS-COM-TOT-RECIBOS (WKS-I)  TO COM-TOT-RECIBOS
055900     MOVE WKS-COM-TOT-VENTAS  (WKS-I)  TO COM-TOT-VENTAS
056000     WRITE REG-RRCOMM.
056100 420-REGRABA-UN-COMERCIO-E. EXIT.
056200
056300******************************************************************
056400*     I M P R E S I O N   D E   T O T A L E S   D E   L O T E    *
056500******************************************************************
056600 500-IMPRIME-TOTALES-LOTE SECTION.
056700*    10/06/2011 HTPZ 326911 - ARRANCA EL REPORTE EN TOPE DE FORMA
056800     MOVE SPACES TO REG-RRLSTA
056900     MOVE '   RRPOSTA - TOTALES DE CONTROL DEL LOTE' TO REG-RRLSTA
057000     WRITE REG-RRLSTA AFTER ADVANCING TOP-OF-FORM
057100     MOVE SPACES TO REG-RRLSTA
057200     WRITE REG-RRLSTA
057300     MOVE WKS-CTRL-SUBM-LEIDAS TO WKS-MASCARA
057400     STRING '   SOMETIMIENTOS LEIDOS        : ' WKS-MASCARA
057500            DELIMITED BY SIZE INTO REG-RRLSTA
057600     WRITE REG-RRLSTA
057700     MOVE WKS-CTRL-RECIBOS-ESCR TO WKS-MASCARA
057800     MOVE SPACES TO REG-RRLSTA
057900     STRING '   RECIBOS ESCRITOS           : ' WKS-MASCARA
058000            DELIMITED BY SIZE INTO REG-RRLSTA
058100     WRITE REG-RRLSTA
058200     MOVE WKS-CTRL-CLI-NUEVOS TO WKS-MASCARA
058300     MOVE SPACES TO REG-RRLSTA
058400     STRING '   CLIENTES NUEVOS            : ' WKS-MASCARA
058500            DELIMITED BY SIZE INTO REG-RRLSTA
058600     WRITE REG-RRLSTA
058700     MOVE WKS-CTRL-COM-NUEVOS TO WKS-MASCARA
058800     MOVE SPACES TO REG-RRLSTA
058900     STRING '   COMERCIOS NUEVOS           : ' WKS-MASCARA
059000            DELIMITED BY SIZE INTO REG-RRLSTA
059100     WRITE REG-RRLSTA
059200     MOVE WKS-CTRL-MONTO-TOTAL TO WKS-MASCARA-MONTO
059300     MOVE SPACES TO REG-RRLSTA
059400     STRING '   MONTO TOTAL POSTEADO (ZAR) : ' WKS-MASCARA-MONTO
059500            DELIMITED BY SIZE INTO REG-RRLSTA
059600     WRITE REG-RRLSTA.
059700 500-IMPRIME-TOTALES-LOTE-E. EXIT.
059800
059900******************************************************************
060000*                 C I E R R E   D E   A R C H I V O S            *
060100******************************************************************
060200 900-CIERRA-ARCHIVOS SECTION.
060300     CLOSE RRSUBM RRCLIM RRCOMM RRRECB RRARTI RRLSTA.
060400 900-CIERRA-ARCHIVOS-E. EXIT.
