000100******************************************************************
000200* FECHA       : 05/09/1988                                       *
000300* PROGRAMADOR : JORGE LUIS RIVAS (JLRV)                          *
000400* APLICACION  : RECIBOS-PREMIO                                   *
000500* PROGRAMA    : RRSORTE                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SORTEO DIARIO SOBRE LOS RECIBOS PROCESADOS DE    *
000800*             : UNA FECHA, SELECCIONA UN GANADOR CON SEMILLA     *
000900*             : DE ENTRADA, MARCA EL RECIBO GANADOR Y ABONA EL   *
001000*             : PREMIO AL CLIENTE EN EL MAESTRO                  *
001100* ARCHIVOS    : RRCLIM=A,RRRECB=A,RRSORT=A                       *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* INSTALADO   : 12/09/1988                                       *
001400* BPM/RATIONAL: 310047                                           *
001500* NOMBRE      : SORTEO DIARIO DE RECIBOS Y ABONO DE PREMIO       *
001600******************************************************************
001700*                  B I T A C O R A   D E   C A M B I O S         *
001800******************************************************************
001900* 05/09/1988 JLRV 310047  VERSION ORIGINAL                       *
002000* 02/11/1988 JLRV 310150  AGREGA VALIDACION DE SORTEO YA HECHO   *
002100* 14/04/1989 HTPZ 311340  SEMILLA DE ENTRADA POR SYSIN PARA      *
002200*                         REPRODUCIR CORRIDAS DE PRUEBA          *
002300* 19/07/1991 MRCS 313102  CORRIGE CONTEO DE ELEGIBLES CUANDO     *
002400*                         NO HAY RECIBOS DE LA FECHA             *
002500* 08/05/1993 ELRR 314680  REPORTA SORTEO PENDIENTE SIN GANADOR   *
002600* 26/01/1996 HTPZ 317040  AMPLIA TABLA DE RECIBOS EN MEMORIA     *
002700* 21/11/1998 JLRV 318657  REVISION Y2K - FECHA DE SORTEO SE      *
002800*                         RECIBE Y GUARDA VERBATIM               *
002900* 08/02/1999 JLRV 318702  PRUEBAS DE FIN DE SIGLO SIN HALLAZGOS  *
003000* 11/09/2002 MRCS 320880  AGREGA REGRABADO DE TABLA DE SORTEOS   *
003100* 30/03/2004 ELRR 322010  ESTANDARIZA MANEJO DE FILE STATUS CON  *
003200*                         CALL 'DEBD1R00'                        *
003300* 17/06/2008 HTPZ 325110  CORRIGE ABONO DE PREMIO AL CLIENTE     *
003400*                         GANADOR CUANDO COINCIDEN VARIOS ID     *
003500* 17/06/2011 HTPZ 326912  AGREGA UPSI-0/SW-REPROCESO PARA FORZAR *
003600*                         UN SORTEO DE CORRECCION SOBRE FECHA    *
003700*                         YA SORTEADA                            *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                    RRSORTE.
004100 AUTHOR.                        JORGE LUIS RIVAS.
004200 INSTALLATION.                  RECIBOS-PREMIO.
004300 DATE-WRITTEN.                  05/09/1988.
004400 DATE-COMPILED.                 17/06/2008.
004500 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-1        IS UPSI-0 ON STATUS IS SW-REPROCESO.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RRCLIM  ASSIGN   TO RRCLIM
005300            ORGANIZATION     IS SEQUENTIAL
005400            FILE STATUS      IS FS-RRCLIM.
005500
005600     SELECT RRRECB  ASSIGN   TO RRRECB
005700            ORGANIZATION     IS SEQUENTIAL
005800            FILE STATUS      IS FS-RRRECB.
005900
006000     SELECT RRSORT  ASSIGN   TO RRSORT
006100            ORGANIZATION     IS SEQUENTIAL
006200            FILE STATUS      IS FS-RRSORT.
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800*   MAESTRO DE CLIENTES
006900 FD RRCLIM.
007000     COPY RRCLIM.
007100*   RECIBOS YA PROCESADOS (SE REGRABA CON EL GANADOR MARCADO)
007200 FD RRRECB.
007300     COPY RRRECB.
007400*   RESULTADO DEL SORTEO, UN REGISTRO POR FECHA
007500 FD RRSORT.
007600     COPY RRSORT.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200     02  FS-RRCLIM               PIC 9(02) VALUE ZEROES.
008300     02  FS-RRRECB               PIC 9(02) VALUE ZEROES.
008400     02  FS-RRSORT               PIC 9(02) VALUE ZEROES.
008500     02  FILLER                  PIC X(02).
008600 01  WKS-DEBD-PROGRAMA           PIC X(08) VALUE 'RRSORTE'.
008700 01  WKS-DEBD-ARCHIVO            PIC X(08).
008800 01  WKS-DEBD-ACCION             PIC X(06).
008900 01  WKS-DEBD-LLAVE              PIC X(15).
009000******************************************************************
009100*             B A N D E R A S   D E   F I N   D E   A R C H.     *
009200******************************************************************
009300 01  WKS-BANDERAS.
009400     02  WKS-FIN-RRCLIM          PIC 9(01) COMP.
009500         88  FIN-RRCLIM                    VALUE 1.
009600     02  WKS-FIN-RRRECB          PIC 9(01) COMP.
009700         88  FIN-RRRECB                    VALUE 1.
009800     02  WKS-FIN-RRSORT          PIC 9(01) COMP.
009900         88  FIN-RRSORT                    VALUE 1.
010000     02  WKS-SORTEO-YA-EXISTE    PIC 9(01) COMP.
010100         88  SORTEO-YA-EXISTE              VALUE 1.
010200     02  WKS-CLIENTE-HALLADO     PIC 9(01) COMP.
010300         88  CLIENTE-HALLADO               VALUE 1.
010400     02  FILLER                  PIC X(02).
010500******************************************************************
010600*    T A B L A S   D E   C L I E N T E S ,   R E C I B O S   Y   *
010700*    S O R T E O S   E N   M E M O R I A                        *
010800******************************************************************
010900 01  WKS-TOTALES-TABLA.
011000     02  WKS-TOT-CLIENTES        PIC S9(04) COMP VALUE 0.
011100     02  WKS-TOT-RECIBOS         PIC S9(05) COMP VALUE 0.
011200     02  WKS-TOT-SORTEOS         PIC S9(04) COMP VALUE 0.
011300     02  FILLER                  PIC X(02).
011400 01  WKS-TABLA-CLIENTES.
011500     02  WKS-CLI-TABLA           OCCURS 2000 TIMES.
011600         04  WKS-CLI-ID          PIC X(08).
011700         04  WKS-CLI-TELEFONO    PIC X(15).
011800         04  WKS-CLI-NOMBRE      PIC X(30).
011900         04  WKS-CLI-TOT-RECIBOS PIC 9(07).
012000         04  WKS-CLI-TOT-GASTADO PIC S9(07)V99.
012100         04  WKS-CLI-TOT-GANADAS PIC 9(05).
012200         04  WKS-CLI-TOT-PREMIOS PIC S9(07)V99.
012300         04  FILLER              PIC X(05).
012400 01  WKS-TABLA-RECIBOS.
012500     02  WKS-REC-TABLA           OCCURS 5000 TIMES.
012600         04  WKS-REC-ID          PIC X(08).
012700         04  WKS-REC-CLI-ID      PIC X(08).
012800         04  WKS-REC-TELEFONO    PIC X(15).
012900         04  WKS-REC-COM-ID      PIC X(08).
013000         04  WKS-REC-COM-NOMBRE  PIC X(30).
013100         04  WKS-REC-MONTO       PIC S9(07)V99.
013200         04  WKS-REC-MONEDA      PIC X(03).
013300         04  WKS-REC-FECHA       PIC X(10).
013400         04  WKS-REC-ESTADO      PIC X(01).
013500         04  WKS-REC-NUM-ARTIC   PIC 9(03).
013600         04  FILLER              PIC X(05).
013700 01  WKS-TABLA-SORTEOS.
013800     02  WKS-SOR-TABLA           OCCURS 3660 TIMES.
013900         04  WKS-SOR-FECHA       PIC X(10).
014000         04  WKS-SOR-TOT-RECIBOS PIC 9(07).
014100         04  WKS-SOR-TOT-MONTO   PIC S9(09)V99.
014200         04  WKS-SOR-GAN-REC-ID  PIC X(08).
014300         04  WKS-SOR-GAN-CLI-ID  PIC X(08).
014400         04  WKS-SOR-GAN-TEL     PIC X(15).
014500         04  WKS-SOR-PREMIO      PIC S9(07)V99.
014600         04  WKS-SOR-ESTADO      PIC X(01).
014700         04  FILLER              PIC X(05).
014800******************************************************************
014900*    T A B L A   D E   E L E G I B L E S   D E L   S O R T E O   *
015000******************************************************************
015100 01  WKS-TABLA-ELEGIBLES.
015200     02  WKS-ELE-FILA OCCURS 5000 TIMES PIC S9(05) COMP.
015300     02  FILLER                  PIC X(02).
015400******************************************************************
015500*        I N D I C E S   Y   C O N S E C U T I V O S   ( C O M P)*
015600******************************************************************
015700 01  WKS-INDICES.
015800     02  WKS-I                   PIC S9(05) COMP.
015900     02  WKS-TOT-ELEGIBLES       PIC S9(05) COMP VALUE 0.
016000     02  WKS-GAN-POSICION        PIC S9(05) COMP VALUE 0.
016100     02  WKS-GAN-FILA            PIC S9(05) COMP VALUE 0.
016200     02  WKS-CLI-IDX             PIC S9(04) COMP VALUE 0.
016300     02  FILLER                  PIC X(02).
016400******************************************************************
016500*       A R E A   D E   E N T R A D A   D E L   S O R T E O      *
016600******************************************************************
016700 01  WKS-ENTRADA-SORTEO.
016800     02  WKS-FECHA-SORTEO        PIC X(10).
016900     02  WKS-FECHA-SORTEO-R REDEFINES WKS-FECHA-SORTEO.
017000         04  WKS-FS-ANO          PIC X(04).
017100         04  WKS-FS-GUION-1      PIC X(01).
017200         04  WKS-FS-MES          PIC X(02).
017300         04  WKS-FS-GUION-2      PIC X(01).
017400         04  WKS-FS-DIA          PIC X(02).
017500     02  WKS-SEMILLA             PIC 9(09).
017600     02  FILLER                  PIC X(03).
017700 01  WKS-SEMILLA-MODULO          PIC S9(09) COMP.
017800******************************************************************
017900*           A R E A   D E   T O T A L E S   D E L   S O R T E O *
018000******************************************************************
018100 01  WKS-TOTAL-SORTEO-AREA.
018200     02  WKS-TOT-MONTO-ELEG      PIC S9(09)V99 VALUE 0.
018300     02  WKS-TOT-MONTO-ELEG-R REDEFINES WKS-TOT-MONTO-ELEG.
018400         04  WKS-TME-ENTERO      PIC S9(09).
018500         04  WKS-TME-DECIMAL     PIC 9(02).
018600     02  FILLER                  PIC X(04).
018700 01  WKS-MASCARA                 PIC Z,ZZZ,ZZZ,ZZ9.
018800 01  WKS-MASCARA-MONTO           PIC Z,ZZZ,ZZZ,ZZ9.99-.
018900******************************************************************
019000*         A R E A   D E L   P R E M I O   G A N A D O R          *
019100******************************************************************
019200 01  WKS-PREMIO-AREA.
019300     02  WKS-PREMIO-FINAL        PIC S9(07)V99 VALUE 0.
019400     02  WKS-PREMIO-FINAL-R REDEFINES WKS-PREMIO-FINAL.
019500         04  WKS-PF-ENTERO       PIC S9(07).
019600         04  WKS-PF-DECIMAL      PIC 9(02).
019700     02  FILLER                  PIC X(04).
019800 PROCEDURE DIVISION.
019900 000-PRINCIPAL SECTION.
020000     ACCEPT WKS-FECHA-SORTEO FROM SYSIN
020100     ACCEPT WKS-SEMILLA     FROM SYSIN
020200     PERFORM 100-ABRIR-ARCHIVOS
020300     PERFORM 150-CARGA-MAESTROS
020400     PERFORM 200-VERIFICA-SORTEO-EXISTENTE
020500*    17/06/2011 HTPZ 326912 - UPSI-0/SW-REPROCESO PERMITE QUE EL
020600*    OPERADOR FUERCE UN SORTEO NUEVO AUNQUE YA HAYA UNO GRABADO
020700*    PARA LA FECHA (CORRIDA DE CORRECCION); RRANLYZ YA TOMA EL
020800*    SORTEO MAS RECIENTE DE CADA FECHA AL REPORTAR
020900     IF SORTEO-YA-EXISTE AND NOT SW-REPROCESO
021000        DISPLAY '>>> YA EXISTE - DRAW ALREADY COMPLETED <<<'
021100           UPON CONSOLE
021200     ELSE
021300        PERFORM 300-CARGA-ELEGIBLES
021400        IF WKS-TOT-ELEGIBLES > 0
021500           PERFORM 400-SELECCIONA-GANADOR
021600           PERFORM 500-MARCA-RECIBO-GANADOR
021700           PERFORM 600-ACTUALIZA-CLIENTE-GANADOR
021800        END-IF
021900        PERFORM 700-GRABA-SORTEO
022000        PERFORM 800-REGRABA-MAESTROS
022100     END-IF
022200     PERFORM 900-CIERRA-ARCHIVOS
022300     STOP RUN.
022400 000-PRINCIPAL-E. EXIT.
022500
022600******************************************************************
022700*              A P E R T U R A   D E   A R C H I V O S           *
022800******************************************************************
022900 100-ABRIR-ARCHIVOS SECTION.
023000     OPEN INPUT  RRCLIM RRRECB RRSORT.
023100     IF FS-RRCLIM NOT = 0 AND NOT = 97
023200        MOVE 'OPEN'   TO WKS-DEBD-ACCION
023300        MOVE SPACES   TO WKS-DEBD-LLAVE
023400        MOVE 'RRCLIM' TO WKS-DEBD-ARCHIVO
023500        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
023600                               WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
023700                               FS-RRCLIM
023800        DISPLAY '>>> ERROR AL ABRIR RRCLIM <<<' UPON CONSOLE
023900        MOVE 91 TO RETURN-CODE
024000        STOP RUN
024100     END-IF
024200     IF FS-RRRECB NOT = 0 AND NOT = 97
024300        MOVE 'OPEN'   TO WKS-DEBD-ACCION
024400        MOVE SPACES   TO WKS-DEBD-LLAVE
024500        MOVE 'RRRECB' TO WKS-DEBD-ARCHIVO
024600        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
024700                               WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
024800                               FS-RRRECB
024900        DISPLAY '>>> ERROR AL ABRIR RRRECB <<<' UPON CONSOLE
025000        MOVE 91 TO RETURN-CODE
025100        STOP RUN
025200     END-IF
025300     IF FS-RRSORT NOT = 0 AND NOT = 97
025400        MOVE 'OPEN'   TO WKS-DEBD-ACCION
025500        MOVE SPACES   TO WKS-DEBD-LLAVE
025600        MOVE 'RRSORT' TO WKS-DEBD-ARCHIVO
025700        CALL 'DEBD1R00' USING WKS-DEBD-PROGRAMA, WKS-DEBD-ARCHIVO,
025800                               WKS-DEBD-ACCION, WKS-DEBD-LLAVE,
025900                               FS-RRSORT
026000        DISPLAY '>>> ERROR AL ABRIR RRSORT <<<' UPON CONSOLE
026100        MOVE 91 TO RETURN-CODE
026200        STOP RUN
026300     END-IF
026400 100-ABRIR-ARCHIVOS-E. EXIT.
026500
026600******************************************************************
026700*     C A R G A   D E   M A E S T R O S   A   M E M O R I A      *
026800******************************************************************
026900 150-CARGA-MAESTROS SECTION.
027000     PERFORM 151-CARGA-UN-CLIENTE UNTIL FIN-RRCLIM
027100     PERFORM 152-CARGA-UN-RECIBO  UNTIL FIN-RRRECB
027200     PERFORM 153-CARGA-UN-SORTEO  UNTIL FIN-RRSORT.
027300 150-CARGA-MAESTROS-E. EXIT.
027400
027500 151-CARGA-UN-CLIENTE SECTION.
027600     READ RRCLIM
027700       AT END
027800          MOVE 1 TO WKS-FIN-RRCLIM
027900       NOT AT END
028000          ADD 1 TO WKS-TOT-CLIENTES
028100          MOVE CLI-ID TO
028200               WKS-CLI-ID (WKS-TOT-CLIENTES)
028300          MOVE CLI-TELEFONO TO
028400               WKS-CLI-TELEFONO (WKS-TOT-CLIENTES)
028500          MOVE CLI-NOMBRE TO
028600               WKS-CLI-NOMBRE (WKS-TOT-CLIENTES)
028700          MOVE CLI-TOT-RECIBOS TO
028800               WKS-CLI-TOT-RECIBOS (WKS-TOT-CLIENTES)
028900          MOVE CLI-TOT-GASTADO TO
029000               WKS-CLI-TOT-GASTADO (WKS-TOT-CLIENTES)
029100          MOVE CLI-TOT-GANADAS TO
029200               WKS-CLI-TOT-GANADAS (WKS-TOT-CLIENTES)
029300          MOVE CLI-TOT-PREMIOS TO
029400               WKS-CLI-TOT-PREMIOS (WKS-TOT-CLIENTES)
029500     END-READ.
029600 151-CARGA-UN-CLIENTE-E. EXIT.
029700
029800 152-CARGA-UN-RECIBO SECTION.
029900     READ RRRECB
030000       AT END
030100          MOVE 1 TO WKS-FIN-RRRECB
030200       NOT AT END
030300          ADD 1 TO WKS-TOT-RECIBOS
030400          MOVE REC-ID TO
030500               WKS-REC-ID (WKS-TOT-RECIBOS)
030600          MOVE REC-CLI-ID TO
030700               WKS-REC-CLI-ID (WKS-TOT-RECIBOS)
030800          MOVE REC-TELEFONO TO
030900               WKS-REC-TELEFONO (WKS-TOT-RECIBOS)
031000          MOVE REC-COM-ID TO
031100               WKS-REC-COM-ID (WKS-TOT-RECIBOS)
031200          MOVE REC-COM-NOMBRE TO
031300               WKS-REC-COM-NOMBRE (WKS-TOT-RECIBOS)
031400          MOVE REC-MONTO TO
031500               WKS-REC-MONTO (WKS-TOT-RECIBOS)
031600          MOVE REC-MONEDA TO
031700               WKS-REC-MONEDA (WKS-TOT-RECIBOS)
031800          MOVE REC-FECHA TO
031900               WKS-REC-FECHA (WKS-TOT-RECIBOS)
032000          MOVE REC-ESTADO TO
032100               WKS-REC-ESTADO (WKS-TOT-RECIBOS)
032200          MOVE REC-NUM-ARTIC TO
032300               WKS-REC-NUM-ARTIC (WKS-TOT-RECIBOS)
032400     END-READ.
032500 152-CARGA-UN-RECIBO-E. EXIT.
032600
032700 153-CARGA-UN-SORTEO SECTION.
032800     READ RRSORT
032900       AT END
033000          MOVE 1 TO WKS-FIN-RRSORT
033100       NOT AT END
033200          ADD 1 TO WKS-TOT-SORTEOS
033300          MOVE SOR-FECHA TO
033400               WKS-SOR-FECHA (WKS-TOT-SORTEOS)
033500          MOVE SOR-TOT-RECIBOS TO
033600               WKS-SOR-TOT-RECIBOS (WKS-TOT-SORTEOS)
033700          MOVE SOR-TOT-MONTO TO
033800               WKS-SOR-TOT-MONTO (WKS-TOT-SORTEOS)
033900          MOVE SOR-GAN-REC-ID TO
034000               WKS-SOR-GAN-REC-ID (WKS-TOT-SORTEOS)
034100          MOVE SOR-GAN-CLI-ID TO
034200               WKS-SOR-GAN-CLI-ID (WKS-TOT-SORTEOS)
034300          MOVE SOR-GAN-TEL TO
034400               WKS-SOR-GAN-TEL (WKS-TOT-SORTEOS)
034500          MOVE SOR-PREMIO TO
034600               WKS-SOR-PREMIO (WKS-TOT-SORTEOS)
034700          MOVE SOR-ESTADO TO
034800               WKS-SOR-ESTADO (WKS-TOT-SORTEOS)
034900     END-READ.
035000 153-CARGA-UN-SORTEO-E. EXIT.
035100
035200******************************************************************
035300*    V A L I D A   S I   Y A   E X I S T E   S O R T E O         *
035400******************************************************************
035500 200-VERIFICA-SORTEO-EXISTENTE SECTION.
035600     MOVE 0 TO WKS-SORTEO-YA-EXISTE
035700     MOVE 0 TO WKS-I
035800     PERFORM 210-PRUEBA-UN-SORTEO
035900       UNTIL SORTEO-YA-EXISTE OR WKS-I NOT < WKS-TOT-SORTEOS.
036000 200-VERIFICA-SORTEO-EXISTENTE-E. EXIT.
036100
036200 210-PRUEBA-UN-SORTEO SECTION.
036300     ADD 1 TO WKS-I
036400     IF WKS-SOR-FECHA (WKS-I) = WKS-FECHA-SORTEO
036500        IF WKS-SOR-ESTADO (WKS-I) = 'C'
036600           MOVE 1 TO WKS-SORTEO-YA-EXISTE
036700        END-IF
036800     END-IF.
036900 210-PRUEBA-UN-SORTEO-E. EXIT.
037000
037100******************************************************************
037200*    C A R G A   D E   R E C I B O S   E L E G I B L E S         *
037300******************************************************************
037400 300-CARGA-ELEGIBLES SECTION.
037500     MOVE 0 TO WKS-TOT-ELEGIBLES
037600     MOVE 0 TO WKS-TOT-MONTO-ELEG
037700     MOVE 0 TO WKS-I
037800     PERFORM 310-PRUEBA-UN-RECIBO
037900       UNTIL WKS-I NOT < WKS-TOT-RECIBOS.
038000 300-CARGA-ELEGIBLES-E. EXIT.
038100
038200 310-PRUEBA-UN-RECIBO SECTION.
038300     ADD 1 TO WKS-I
038400     IF WKS-REC-FECHA (WKS-I) = WKS-FECHA-SORTEO
038500        AND WKS-REC-ESTADO (WKS-I) NOT = 'W'
038600        ADD 1 TO WKS-TOT-ELEGIBLES
038700        MOVE WKS-I TO WKS-ELE-FILA (WKS-TOT-ELEGIBLES)
038800        ADD WKS-REC-MONTO (WKS-I) TO WKS-TOT-MONTO-ELEG
038900     END-IF.
039000 310-PRUEBA-UN-RECIBO-E. EXIT.
039100
039200******************************************************************
039300*    S E L E C C I O N   D E L   G A N A D O R                  *
039400******************************************************************
039500*    INDICE DEL GANADOR = (SEMILLA MODULO ELEGIBLES) + 1
039600 400-SELECCIONA-GANADOR SECTION.
039700     DIVIDE WKS-SEMILLA BY WKS-TOT-ELEGIBLES
039800        GIVING WKS-SEMILLA-MODULO
039900        REMAINDER WKS-GAN-POSICION
040000     ADD 1 TO WKS-GAN-POSICION
040100     MOVE WKS-ELE-FILA (WKS-GAN-POSICION) TO WKS-GAN-FILA
040200     MOVE WKS-REC-MONTO (WKS-GAN-FILA) TO WKS-PREMIO-FINAL.
040300 400-SELECCIONA-GANADOR-E. EXIT.
040400
040500******************************************************************
040600*    M A R C A   D E L   R E C I B O   G A N A D O R             *
040700******************************************************************
040800 500-MARCA-RECIBO-GANADOR SECTION.
040900     MOVE 'W' TO WKS-REC-ESTADO (WKS-GAN-FILA).
041000 500-MARCA-RECIBO-GANADOR-E. EXIT.
041100
041200******************************************************************
041300*    A B O N O   D E   P R E M I O   A L   C L I E N T E         *
041400******************************************************************
041500 600-ACTUALIZA-CLIENTE-GANADOR SECTION.
041600     MOVE 0 TO WKS-CLIENTE-HALLADO
041700     MOVE 0 TO WKS-I
041800     PERFORM 610-PRUEBA-UN-CLIENTE
041900       UNTIL CLIENTE-HALLADO OR WKS-I NOT < WKS-TOT-CLIENTES
042000     IF CLIENTE-HALLADO
042100        ADD 1 TO WKS-CLI-TOT-GANADAS (WKS-CLI-IDX)
042200        ADD WKS-PREMIO-FINAL
042300          TO WKS-CLI-TOT-PREMIOS (WKS-CLI-IDX)
042400     END-IF.
042500 600-ACTUALIZA-CLIENTE-GANADOR-E. EXIT.
042600
042700 610-PRUEBA-UN-CLIENTE SECTION.
042800     ADD 1 TO WKS-I
042900     IF WKS-CLI-ID (WKS-I) = WKS-REC-CLI-ID (WKS-GAN-FILA)
043000        MOVE 1  TO WKS-CLIENTE-HALLADO
043100        MOVE WKS-I TO WKS-CLI-IDX
043200     END-IF.
043300 610-PRUEBA-UN-CLIENTE-E. EXIT.
043400
043500******************************************************************
043600*       G R A B A C I O N   D E L   R E S U L T A D O            *
043700******************************************************************
043800 700-GRABA-SORTEO SECTION.
043900     ADD 1 TO WKS-TOT-SORTEOS
044000     MOVE WKS-FECHA-SORTEO TO WKS-SOR-FECHA (WKS-TOT-SORTEOS)
044100     IF WKS-TOT-ELEGIBLES > 0
044200        MOVE WKS-TOT-ELEGIBLES TO
044300             WKS-SOR-TOT-RECIBOS (WKS-TOT-SORTEOS)
044400        MOVE WKS-TOT-MONTO-ELEG TO
044500             WKS-SOR-TOT-MONTO (WKS-TOT-SORTEOS)
044600        MOVE WKS-REC-ID (WKS-GAN-FILA) TO
044700             WKS-SOR-GAN-REC-ID (WKS-TOT-SORTEOS)
044800        MOVE WKS-REC-CLI-ID (WKS-GAN-FILA) TO
044900             WKS-SOR-GAN-CLI-ID (WKS-TOT-SORTEOS)
045000        MOVE WKS-REC-TELEFONO (WKS-GAN-FILA) TO
045100             WKS-SOR-GAN-TEL (WKS-TOT-SORTEOS)
045200        MOVE WKS-PREMIO-FINAL TO
045300             WKS-SOR-PREMIO (WKS-TOT-SORTEOS)
045400        MOVE 'C' TO WKS-SOR-ESTADO (WKS-TOT-SORTEOS)
045500     ELSE
045600        MOVE 0      TO WKS-SOR-TOT-RECIBOS (WKS-TOT-SORTEOS)
045700        MOVE 0      TO WKS-SOR-TOT-MONTO   (WKS-TOT-SORTEOS)
045800        MOVE SPACES TO WKS-SOR-GAN-REC-ID  (WKS-TOT-SORTEOS)
045900        MOVE SPACES TO WKS-SOR-GAN-CLI-ID  (WKS-TOT-SORTEOS)
046000        MOVE SPACES TO WKS-SOR-GAN-TEL     (WKS-TOT-SORTEOS)
046100        MOVE 0      TO WKS-SOR-PREMIO      (WKS-TOT-SORTEOS)
046200        MOVE 'P'    TO WKS-SOR-ESTADO      (WKS-TOT-SORTEOS)
046300     END-IF.
046400 700-GRABA-SORTEO-E. EXIT.
046500
046600******************************************************************
046700*    R E G R A B A D O   D E   M A E S T R O S   A C T U A L.    *
046800******************************************************************
046900 800-REGRABA-MAESTROS SECTION.
047000     CLOSE RRCLIM RRRECB RRSORT
047100     OPEN OUTPUT RRCLIM RRRECB RRSORT
047200     MOVE 0 TO WKS-I
047300     PERFORM 810-REGRABA-UN-CLIENTE
047400       UNTIL WKS-I NOT < WKS-TOT-CLIENTES
047500     MOVE 0 TO WKS-I
047600     PERFORM 820-REGRABA-UN-RECIBO
047700       UNTIL WKS-I NOT < WKS-TOT-RECIBOS
047800     MOVE 0 TO WKS-I
047900     PERFORM 830-REGRABA-UN-SORTEO
048000       UNTIL WKS-I NOT < WKS-TOT-SORTEOS.
048100 800-REGRABA-MAESTROS-E. EXIT.
048200
048300 810-REGRABA-UN-CLIENTE SECTION.
048400     ADD 1 TO WKS-I
048500     MOVE SPACES                      TO REG-RRCLIM
048600     MOVE WKS-CLI-ID          (WKS-I) TO CLI-ID
048700     MOVE WKS-CLI-TELEFONO    (WKS-I) TO CLI-TELEFONO
048800     MOVE WKS-CLI-NOMBRE      (WKS-I) TO CLI-NOMBRE
048900     MOVE WKS-CLI-TOT-RECIBOS (WKS-I) TO CLI-TOT-RECIBOS
049000     MOVE WKS-CLI-TOT-GASTADO (WKS-I) TO CLI-TOT-GASTADO
049100     MOVE WKS-CLI-TOT-GANADAS (WKS-I) TO CLI-TOT-GANADAS
049200     MOVE WKS-CLI-TOT-PREMIOS (WKS-I) TO CLI-TOT-PREMIOS
049300     WRITE REG-RRCLIM.
049400 810-REGRABA-UN-CLIENTE-E. EXIT.
049500
049600 820-REGRABA-UN-RECIBO SECTION.
049700     ADD 1 TO WKS-I
049800     MOVE SPACES                       TO REG-RRRECB
049900     MOVE WKS-REC-ID        (WKS-I)    TO REC-ID
050000     MOVE WKS-REC-CLI-ID    (WKS-I)    TO REC-CLI-ID
050100     MOVE WKS-REC-TELEFONO  (WKS-I)    TO REC-TELEFONO
050200     MOVE WKS-REC-COM-ID    (WKS-I)    TO REC-COM-ID
050300     MOVE WKS-REC-COM-NOMBRE (WKS-I)   TO REC-COM-NOMBRE
050400     MOVE WKS-REC-MONTO     (WKS-I)    TO REC-MONTO
050500     MOVE WKS-REC-MONEDA    (WKS-I)    TO REC-MONEDA
050600     MOVE WKS-REC-FECHA     (WKS-I)    TO REC-FECHA
050700     MOVE WKS-REC-ESTADO    (WKS-I)    TO REC-ESTADO
050800     MOVE WKS-REC-NUM-ARTIC (WKS-I)    TO REC-NUM-ARTIC
050900     WRITE REG-RRRECB.
051000 820-REGRABA-UN-RECIBO-E. EXIT.
051100
051200 830-REGRABA-UN-SORTEO SECTION.
051300     ADD 1 TO WKS-I
051400     MOVE SPACES                        TO REG-RRSORT
051500     MOVE WKS-SOR-FECHA       (WKS-I)   TO SOR-FECHA
051600     MOVE WKS-SOR-TOT-RECIBOS (WKS-I)   TO SOR-TOT-RECIBOS
051700     MOVE WKS-SOR-TOT-MONTO   (WKS-I)   TO SOR-TOT-MONTO
051800     MOVE WKS-SOR-GAN-REC-ID  (WKS-I)   TO SOR-GAN-REC-ID
051900     MOVE WKS-SOR-GAN-CLI-ID  (WKS-I)   TO SOR-GAN-CLI-ID
052000     MOVE WKS-SOR-GAN-TEL     (WKS-I)   TO SOR-GAN-TEL
052100     MOVE WKS-SOR-PREMIO      (WKS-I)   TO SOR-PREMIO
052200     MOVE WKS-SOR-ESTADO      (WKS-I)   TO SOR-ESTADO
052300     WRITE REG-RRSORT.
052400 830-REGRABA-UN-SORTEO-E. EXIT.
052500
052600******************************************************************
052700*                 C I E R R E   D E   A R C H I V O S            *
052800******************************************************************
052900 900-CIERRA-ARCHIVOS SECTION.
053000     CLOSE RRCLIM RRRECB RRSORT.
053100 900-CIERRA-ARCHIVOS-E. EXIT.
