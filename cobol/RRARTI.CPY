000100******************************************************************
000200*  RRARTI  -  ARTICULO (RENGLON) DE UN RECIBO, HASTA 50 POR      *
000300*  RECIBO.  ART-REC-ID LIGA AL ENCABEZADO EN RRRECB
000400*  10/06/2011 HTPZ 326920 - AGREGA VISTA ART-PRECIO-R Y 88 DE    *
000500*  CANTIDAD NORMAL; AMPLIA EL FILLER DE COLA                     *
000600******************************************************************
000700 01  REG-RRARTI.
000800     02  ART-REC-ID                  PIC X(08).
000900     02  ART-DESCRIPCION             PIC X(40).
001000     02  ART-PRECIO                  PIC S9(05)V99.
001100     02  ART-PRECIO-R REDEFINES ART-PRECIO.
001200         04  ART-PR-ENTERO           PIC S9(05).
001300         04  ART-PR-DECIMAL          PIC 9(02).
001400     02  ART-CANTIDAD                PIC 9(03).
001500         88  ART-CANT-NORMAL                VALUE 1.
001600     02  FILLER                      PIC X(30).
