000100******************************************************************
000200*  RRSUBM  -  ENCABEZADO Y LINEAS DE TEXTO DE CADA RECIBO        *
000300*  SOMETIDO POR UN CLIENTE.  EL ENCABEZADO TRAE EL NUMERO DE     *
000400*  LINEAS DE TEXTO CRUDO QUE LO SIGUEN (SUB-NUM-LINEAS);         *
000500*  RRPOSTA LEE ESE NUMERO DE REGISTROS REG-RRSUBM-LIN ANTES DE   *
000600*  LEER EL SIGUIENTE ENCABEZADO                                  *
000700*  10/06/2011 HTPZ 326920 - AGREGA VISTA SUB-FECHA-R DE SUB-     *
000800*  FECHA (ANO/MES/DIA) Y AMPLIA EL FILLER DEL ENCABEZADO         *
000900******************************************************************
001000 01  REG-RRSUBM-CAB.
001100     02  SUB-TELEFONO                PIC X(15).
001200     02  SUB-FECHA                   PIC X(10).
001300     02  SUB-FECHA-R REDEFINES SUB-FECHA.
001400         04  SUB-FA-ANO              PIC X(04).
001500         04  FILLER                  PIC X(01).
001600         04  SUB-FA-MES              PIC X(02).
001700         04  FILLER                  PIC X(01).
001800         04  SUB-FA-DIA              PIC X(02).
001900     02  SUB-COMERCIO-OVERRIDE       PIC X(30).
002000         88  SUB-SIN-OVERRIDE-COMERCIO      VALUE SPACES.
002100     02  SUB-MONTO-OVERRIDE          PIC S9(07)V99.
002200         88  SUB-SIN-OVERRIDE-MONTO         VALUE 0.
002300     02  SUB-NUM-LINEAS              PIC 9(03).
002400     02  FILLER                      PIC X(50).
002500
002600 01  REG-RRSUBM-LIN.
002700     02  SUB-LINEA-TEXTO             PIC X(59).
002800     02  FILLER                      PIC X(01).
